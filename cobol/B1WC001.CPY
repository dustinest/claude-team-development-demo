000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC001                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DE SOLICITUD (REQFILE).      *
000800*               CADA REGISTRO CONDUCE UNA UNIDAD DE TRABAJO      *
000900*               DEL LOTE (DEPOSITO, RETIRO, CAMBIO, COMPRA O     *
001000*               VENTA) EN EL ORDEN DE RQ-SECUENCIA.              *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  14/03/1989  R.QUINTERO    BPC-0001   VERSION ORIGINAL         *BPC-0001
001800*  02/11/1998  A.SIFONTES    BPC-1123   AJUSTE FILLER AA00       *BPC-1123
001900******************************************************************
002000 01  RQ-REGISTRO-ENTRADA.
002100     05  RQ-SECUENCIA            PIC 9(06).
002200     05  RQ-TIPO                 PIC X(08).
002300         88  RQ-ES-DEPOSITO               VALUE 'DEPOSIT '.
002400         88  RQ-ES-RETIRO                 VALUE 'WITHDRAW'.
002500         88  RQ-ES-CAMBIO                 VALUE 'EXCHANGE'.
002600         88  RQ-ES-COMPRA                 VALUE 'BUY     '.
002700         88  RQ-ES-VENTA                  VALUE 'SELL    '.
002800     05  RQ-USUARIO              PIC X(10).
002900     05  RQ-SIMBOLO              PIC X(06).
003000     05  RQ-DIVISA               PIC X(03).
003100     05  RQ-DIVISA-DESTINO       PIC X(03).
003200     05  RQ-TIPO-ORDEN           PIC X(09).
003300         88  RQ-ORDEN-POR-MONTO           VALUE 'BY_AMOUNT'.
003400         88  RQ-ORDEN-POR-CANTIDAD        VALUE 'BY_QTY   '.
003500     05  RQ-MONTO-CANTIDAD       PIC S9(11)V9(02).
003600*    * AA00-I : RELLENO DE ENSANCHE PARA FUTURAS EXTENSIONES
003700     05  FILLER                  PIC X(12).
003800*    * AA00-F
003900*
004000 01  RQ-REGISTRO-ENTRADA-R REDEFINES RQ-REGISTRO-ENTRADA.
004100     05  RQ-CLAVE-ORDENAMIENTO   PIC 9(06).
004200     05  FILLER                  PIC X(64).

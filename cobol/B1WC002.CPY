000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC002                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE SALDO DE          *
000800*               BILLETERA (WALBALF) Y TABLA EN MEMORIA CON ALTA  *
000900*               DINAMICA POR USUARIO + DIVISA DURANTE LA         *
001000*               CORRIDA.                                         *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  22/05/1989  R.QUINTERO    BPC-0002   VERSION ORIGINAL         *BPC-0002
001800*  17/08/1999  A.SIFONTES    BPC-1201   AMPLIA TABLA A 2000 FILA *BPC-1201
001900******************************************************************
002000 01  WB-REGISTRO-SALDO.
002100     05  WB-USUARIO              PIC X(10).
002200     05  WB-DIVISA               PIC X(03).
002300     05  WB-SALDO                PIC S9(13)V9(02) COMP-3.
002400     05  WB-SECUENCIA-ACTUALIZO  PIC 9(06).
002500     05  FILLER                  PIC X(05).
002600*
002700 01  WB-REGISTRO-SALDO-R REDEFINES WB-REGISTRO-SALDO.
002800     05  WB-CLAVE-COMPUESTA.
002900         10  WB-USUARIO-C        PIC X(10).
003000         10  WB-DIVISA-C         PIC X(03).
003100     05  FILLER                  PIC X(17).
003200*
003300******************************************************************
003400*          TABLA EN MEMORIA - CARGADA UNA VEZ POR CORRIDA        *
003500******************************************************************
003600 01  WB-TABLA-SALDOS.
003700     05  WB-TOTAL-SALDOS         PIC S9(04) COMP VALUE ZEROS.
003800     05  WB-FILA OCCURS 0 TO 2000 TIMES
003900                 DEPENDING ON WB-TOTAL-SALDOS
004000                 INDEXED BY WB-IDX.
004100         10  WB-CLAVE-TABLA.
004200             15  WB-USUARIO-T    PIC X(10).
004300             15  WB-DIVISA-T     PIC X(03).
004400         10  WB-SALDO-T          PIC S9(13)V9(02) COMP-3.
004500         10  WB-SECUENCIA-T      PIC 9(06).

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0400                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/05/1989                                    *
000600*                                                                *
000700*  AUTOR: R.QUINTERO                                             *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: SERVICIO DE BILLETERA (WALLET-SERVICE). LLEVA    *
001200*               EL SALDO POR USUARIO/DIVISA EN LA TABLA CARGADA   *
001300*               DE WALBALF. ATIENDE DEPOSITO, RETIRO, CAMBIO DE   *
001400*               DIVISA, Y LAS OPERACIONES DE DEBITO/CREDITO QUE   *
001500*               LE PIDE TRADING-SERVICE AL LIQUIDAR UNA COMPRA O  *
001600*               VENTA DE TITULOS. AL CIERRE DE LA CORRIDA REGRABA *
001700*               LA TABLA COMPLETA EN EL ARCHIVO MAESTRO.          *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002300*  ----------  ------------  ---------  ----------------------- *
002400*  22/05/1989  R.QUINTERO    BPC-0400   VERSION ORIGINAL         *BPC-0400
002500*  17/03/1992  L.MEDINA      BPC-0143   AGREGA DEBITAR/ACREDITA  *BPC-0143
002600*                            PARA USO DESDE TRADING-SERVICE       *
002700*  22/08/2000  C.BRICENO     BPC-1211   AGREGA CAMBIO DE DIVISA  *BPC-1211
002800*                            CON CALCULO DE TASA Y COMISION       *
002900*  09/11/1998  A.SIFONTES    BPC-1105   REVISION PARA ANO 2000 - *BPC-1105
003000*                            SIN CAMPOS DE FECHA, SIN IMPACTO.   *
003100*                            CERTIFICADO.                        *
003200*  09/04/2003  R.QUINTERO    BPC-1502   REGRABA TABLA COMPLETA   *BPC-1502
003300*                            AL CIERRE DE LA CORRIDA (FUNCION    *
003400*                            CIERRE)                              *
003410*  18/06/2004  C.BRICENO     BPC-1528   QUITA WS-IDX-DESTINO -    BPC-1528
003420*                            SE ASIGNABA EN 420-EXCHANGE PERO    *
003430*                            NUNCA SE LEIA (EL CREDITO USA EL    *
003440*                            MISMO WS-IDX-ORIGEN DE LA SEGUNDA   *
003450*                            BUSQUEDA). CONTADORES/INDICADORES   *
003460*                            SUELTOS PASAN A NIVEL 77.            *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700*
003800 PROGRAM-ID.    B1C0400.
003900 AUTHOR.        R.QUINTERO.
004000 INSTALLATION.  FACTORIA - BPC.
004100 DATE-WRITTEN.  22/05/1989.
004200 DATE-COMPILED.
004300 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800*
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200     SWITCH-1 IS UPSI-0 ON STATUS IS SW-RECARGAR-TABLA
005300                        OFF STATUS IS SW-TABLA-VIGENTE
005400     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT WALLET-BALANCE-FILE ASSIGN TO WALBALF
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS WS-WALBALF-STATUS.
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  WALLET-BALANCE-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800     COPY B1WC002.
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100*
007110*  18/06/2004 C.BRICENO BPC-1528 - INDICE Y SWITCH DE BUSQUEDA
007120*  DE SALDO BAJAN A NIVEL 77 (ESCALARES AISLADOS).
007130 77  WS-IDX-ORIGEN               PIC S9(04) COMP VALUE ZEROS.
007140 77  WS-FILA-ENCONTRADA          PIC X(01)   VALUE 'N'.
007150     88  WS-SI-ENCONTRADA             VALUE 'S'.
007160     88  WS-NO-ENCONTRADA             VALUE 'N'.
007170 77  SW-RECARGAR-TABLA           PIC X(01)   VALUE 'N'.
007180 77  SW-TABLA-VIGENTE            PIC X(01)   VALUE 'S'.
007190*
007200 01  WS-VARIABLES-AUXILIARES.
007300     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0400'.
007400     05  WS-WALBALF-STATUS       PIC X(02)   VALUE ZEROS.
007500         88  WS-WALBALF-OK                VALUE '00'.
007600         88  WS-WALBALF-EOF                VALUE '10'.
007700     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
007800         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
007900         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
008000     05  WS-FEE-EXCHANGE         PIC S9(13)V9(02) COMP-3
008100                                 VALUE ZEROS.
008200     05  WS-MONTO-DESPUES-FEE    PIC S9(13)V9(02) COMP-3
008300                                 VALUE ZEROS.
008900*
009000*    * AA50-I : VISTA ALTERNA DE LA CLAVE COMPUESTA BUSCADA
009100     05  WS-CLAVE-BUSCADA        PIC X(13)   VALUE SPACES.
009200     05  WS-CLAVE-BUSCADA-R  REDEFINES WS-CLAVE-BUSCADA.
009300         10  WS-CB-USUARIO       PIC X(10).
009400         10  WS-CB-DIVISA        PIC X(03).
009500*    * AA50-F
009600*
009700*    * AA51-I : VISTA ALTERNA DEL SALDO PARA IMPRESION DE ERROR
009800     05  WS-SALDO-EDITADO        PIC ---,---,---,--9.99
009900                                 VALUE ZEROS.
010000*    * AA51-F
010100*
010200*    * AA52-I : VISTA EN BYTES DE LA COMISION DE CAMBIO EMPACADA
010300*    *          PARA VOLCADOS DE DEPURACION (DUMP)
010400     05  WS-FEE-EXCHANGE-R REDEFINES WS-FEE-EXCHANGE
010500                                 PIC X(08).
010600*    * AA52-F
010700     05  FILLER                  PIC X(01)   VALUE SPACES.
010800*
011400 01  MC-PARAMETROS-LLAMADA.
011500     COPY B1WC010.
011600 01  FC-PARAMETROS-LLAMADA.
011700     COPY B1WC011.
011800 01  RC-PARAMETROS-LLAMADA.
011900     COPY B1WC012.
012000 01  TL-PARAMETROS-LLAMADA.
012100     COPY B1WC013.
012200*
012300 LINKAGE SECTION.
012400*
012500 01  WB-PARAMETROS.
012600     COPY B1WC016.
012700******************************************************************
012800 PROCEDURE DIVISION USING WB-PARAMETROS.
012900*
013000 MAINLINE.
013100*
013200     IF  WB-FN-CIERRE
013300         IF  NOT WS-ES-PRIMERA-VEZ
013400             PERFORM 4950-GRABAR-TABLA-SALDOS
013500                THRU 4950-GRABAR-TABLA-SALDOS-EXIT
013600         END-IF
013700         GOBACK
013800     END-IF
013900*
014000     IF  WS-ES-PRIMERA-VEZ OR SW-RECARGAR-TABLA
014100         PERFORM 4900-CARGAR-TABLA-SALDOS
014200            THRU 4900-CARGAR-TABLA-SALDOS-EXIT
014300         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
014400     END-IF
014500*
014600     SET WB-P-ACEPTADO TO TRUE
014700*
014800     EVALUATE TRUE
014900         WHEN WB-FN-DEPOSITO
015000             PERFORM 4000-DEPOSIT
015100                THRU 4000-DEPOSIT-EXIT
015200         WHEN WB-FN-RETIRO
015300             PERFORM 4100-WITHDRAW
015400                THRU 4100-WITHDRAW-EXIT
015500         WHEN WB-FN-CAMBIO
015600             PERFORM 4200-EXCHANGE
015700                THRU 4200-EXCHANGE-EXIT
015800         WHEN WB-FN-DEBITAR
015900             PERFORM 4300-DEBITAR
016000                THRU 4300-DEBITAR-EXIT
016100         WHEN WB-FN-ACREDITAR
016200             PERFORM 4400-ACREDITAR
016300                THRU 4400-ACREDITAR-EXIT
016400     END-EVALUATE
016500*
016600     GOBACK
016700     .
016800******************************************************************
016900*  4000-DEPOSIT                                                  *
017000******************************************************************
017100 4000-DEPOSIT.
017200*
017300     IF  WB-MONTO-P NOT GREATER THAN ZEROS
017400         SET WB-P-RECHAZADO TO TRUE
017500     ELSE
017600         MOVE WB-USUARIO-P TO WS-CB-USUARIO
017700         MOVE WB-DIVISA-P  TO WS-CB-DIVISA
017800         PERFORM 4910-BUSCAR-SALDO
017900            THRU 4910-BUSCAR-SALDO-EXIT
018000         IF  WS-NO-ENCONTRADA
018100             PERFORM 4920-CREAR-SALDO
018200                THRU 4920-CREAR-SALDO-EXIT
018300         END-IF
018400         ADD WB-MONTO-P TO WB-SALDO-T (WS-IDX-ORIGEN)
018500         MOVE WB-SECUENCIA-P TO WB-SECUENCIA-T (WS-IDX-ORIGEN)
018600*
018700         SET  TL-FN-GRABAR      TO TRUE
018800         MOVE WB-SECUENCIA-P    TO TL-SECUENCIA
018900         MOVE WB-USUARIO-P      TO TL-USUARIO
019000         MOVE 'DEPOSIT'         TO TL-TIPO
019100         MOVE WB-DIVISA-P       TO TL-DIVISA
019200         MOVE WB-MONTO-P        TO TL-MONTO
019300         MOVE ZEROS             TO TL-COMISION
019400         SET  TL-ESTATUS-COMPLETADA TO TRUE
019500         MOVE SPACES            TO TL-METADATA
019600         CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
019700     END-IF
019800*
019900     .
020000 4000-DEPOSIT-EXIT.
020100     EXIT.
020200******************************************************************
020300*  4100-WITHDRAW                                                 *
020400******************************************************************
020500 4100-WITHDRAW.
020600*
020700     IF  WB-MONTO-P NOT GREATER THAN ZEROS
020800         SET WB-P-RECHAZADO TO TRUE
020900     ELSE
021000         MOVE WB-USUARIO-P TO WS-CB-USUARIO
021100         MOVE WB-DIVISA-P  TO WS-CB-DIVISA
021200         PERFORM 4910-BUSCAR-SALDO
021300            THRU 4910-BUSCAR-SALDO-EXIT
021400         IF  WS-NO-ENCONTRADA
021500             SET WB-P-RECHAZADO TO TRUE
021600         ELSE
021700             IF  WB-SALDO-T (WS-IDX-ORIGEN) LESS THAN WB-MONTO-P
021800                 SET WB-P-RECHAZADO TO TRUE
021900             ELSE
022000                 SUBTRACT WB-MONTO-P FROM WB-SALDO-T (WS-IDX-ORIGEN)
022100                 MOVE WB-SECUENCIA-P TO WB-SECUENCIA-T (WS-IDX-ORIGEN)
022200*
022300                 SET  TL-FN-GRABAR      TO TRUE
022400                 MOVE WB-SECUENCIA-P    TO TL-SECUENCIA
022500                 MOVE WB-USUARIO-P      TO TL-USUARIO
022600                 MOVE 'WITHDRAWAL'      TO TL-TIPO
022700                 MOVE WB-DIVISA-P       TO TL-DIVISA
022800                 MOVE WB-MONTO-P        TO TL-MONTO
022900                 MOVE ZEROS             TO TL-COMISION
023000                 SET  TL-ESTATUS-COMPLETADA TO TRUE
023100                 MOVE SPACES            TO TL-METADATA
023200                 CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
023300             END-IF
023400         END-IF
023500     END-IF
023600*
023700     .
023800 4100-WITHDRAW-EXIT.
023900     EXIT.
024000******************************************************************
024100*  4200-EXCHANGE                                                 *
024200******************************************************************
024300 4200-EXCHANGE.
024400*
024500     MOVE ZEROS TO WB-MONTO-CONVERTIDO-P
024600     MOVE ZEROS TO WB-COMISION-P
024700*
024800     IF  WB-MONTO-P NOT GREATER THAN ZEROS
024900         SET WB-P-RECHAZADO TO TRUE
025000     ELSE
025100         MOVE WB-DIVISA-P          TO FC-DIVISA-ORIGEN
025200         MOVE WB-DIVISA-DESTINO-P  TO FC-DIVISA-DESTINO
025300         MOVE WB-MONTO-P           TO FC-MONTO-BASE
025400         SET  FC-FN-EXCHANGE       TO TRUE
025500         CALL 'B1C0100' USING FC-PARAMETROS-LLAMADA
025600         MOVE FC-COMISION-CALCULADA TO WS-FEE-EXCHANGE
025700*
025800         COMPUTE WS-MONTO-DESPUES-FEE =
025900                 WB-MONTO-P - WS-FEE-EXCHANGE
026000*
026100         MOVE WB-DIVISA-P           TO RC-DIVISA-ORIGEN
026200         MOVE WB-DIVISA-DESTINO-P   TO RC-DIVISA-DESTINO
026300         MOVE WS-MONTO-DESPUES-FEE  TO RC-MONTO-ENTRADA
026400         CALL 'B1C0200' USING RC-PARAMETROS-LLAMADA
026500*
026600         IF  RC-TASA-NO-EXISTE
026700             SET WB-P-RECHAZADO TO TRUE
026800             SET  TL-FN-GRABAR      TO TRUE
026900             MOVE WB-SECUENCIA-P    TO TL-SECUENCIA
027000             MOVE WB-USUARIO-P      TO TL-USUARIO
027100             MOVE 'CURRENCY_EXCHANGE' TO TL-TIPO
027200             MOVE WB-DIVISA-P       TO TL-DIVISA
027300             MOVE WB-MONTO-P        TO TL-MONTO
027400             MOVE WS-FEE-EXCHANGE   TO TL-COMISION
027500             SET  TL-ESTATUS-FALLIDA TO TRUE
027600             MOVE 'TASA DE CAMBIO NO ENCONTRADA' TO TL-METADATA
027700             CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
027800         ELSE
027900             MOVE WB-USUARIO-P TO WS-CB-USUARIO
028000             MOVE WB-DIVISA-P  TO WS-CB-DIVISA
028100             PERFORM 4910-BUSCAR-SALDO
028200                THRU 4910-BUSCAR-SALDO-EXIT
028300             IF  WS-NO-ENCONTRADA
028400                 SET WB-P-RECHAZADO TO TRUE
028500             ELSE
028600                 IF  WB-SALDO-T (WS-IDX-ORIGEN) LESS THAN WB-MONTO-P
028700                     SET WB-P-RECHAZADO TO TRUE
028800                 ELSE
028900                     SUBTRACT WB-MONTO-P FROM WB-SALDO-T (WS-IDX-ORIGEN)
029000                     MOVE WB-SECUENCIA-P TO WB-SECUENCIA-T (WS-IDX-ORIGEN)
029200*
029300                     MOVE WB-USUARIO-P         TO WS-CB-USUARIO
029400                     MOVE WB-DIVISA-DESTINO-P  TO WS-CB-DIVISA
029500                     PERFORM 4910-BUSCAR-SALDO
029600                        THRU 4910-BUSCAR-SALDO-EXIT
029700                     IF  WS-NO-ENCONTRADA
029800                         PERFORM 4920-CREAR-SALDO
029900                            THRU 4920-CREAR-SALDO-EXIT
030000                     END-IF
030100                     ADD RC-MONTO-CONVERTIDO TO WB-SALDO-T (WS-IDX-ORIGEN)
030200                     MOVE WB-SECUENCIA-P TO WB-SECUENCIA-T (WS-IDX-ORIGEN)
030300*
030400                     MOVE RC-MONTO-CONVERTIDO TO WB-MONTO-CONVERTIDO-P
030500                     MOVE WS-FEE-EXCHANGE     TO WB-COMISION-P
030600                     SET  TL-FN-GRABAR      TO TRUE
030700                     MOVE WB-SECUENCIA-P    TO TL-SECUENCIA
030800                     MOVE WB-USUARIO-P      TO TL-USUARIO
030900                     MOVE 'CURRENCY_EXCHANGE' TO TL-TIPO
031000                     MOVE WB-DIVISA-P       TO TL-DIVISA
031100                     MOVE WB-MONTO-P        TO TL-MONTO
031200                     MOVE WS-FEE-EXCHANGE   TO TL-COMISION
031300                     SET  TL-ESTATUS-COMPLETADA TO TRUE
031400                     MOVE SPACES            TO TL-METADATA
031500                     CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
031600                 END-IF
031700             END-IF
031800         END-IF
031900     END-IF
032000*
032100     .
032200 4200-EXCHANGE-EXIT.
032300     EXIT.
032400******************************************************************
032500*  4300-DEBITAR                                                  *
032600*  DEBITO SOLICITADO POR TRADING-SERVICE PARA LIQUIDAR UNA       *
032700*  COMPRA - VALIDA FONDOS, NO GENERA RENGLON DE LIBRO MAYOR       *
032800*  (TRADING-SERVICE REGISTRA SU PROPIA TRANSACCION).             *
032900******************************************************************
033000 4300-DEBITAR.
033100*
033200     MOVE WB-USUARIO-P TO WS-CB-USUARIO
033300     MOVE WB-DIVISA-P  TO WS-CB-DIVISA
033400     PERFORM 4910-BUSCAR-SALDO
033500        THRU 4910-BUSCAR-SALDO-EXIT
033600*
033700     IF  WS-NO-ENCONTRADA
033800         SET WB-P-RECHAZADO TO TRUE
033900     ELSE
034000         IF  WB-SALDO-T (WS-IDX-ORIGEN) LESS THAN WB-MONTO-P
034100             SET WB-P-RECHAZADO TO TRUE
034200         ELSE
034300             SUBTRACT WB-MONTO-P FROM WB-SALDO-T (WS-IDX-ORIGEN)
034400         END-IF
034500     END-IF
034600*
034700     .
034800 4300-DEBITAR-EXIT.
034900     EXIT.
035000******************************************************************
035100*  4400-ACREDITAR                                                *
035200*  CREDITO SOLICITADO POR TRADING-SERVICE PARA LIQUIDAR UNA      *
035300*  VENTA - SIEMPRE ACEPTA (NO HAY VALIDACION DE FONDOS AL        *
035400*  VENDER, COMO EN EL SISTEMA ORIGEN).                            *
035500******************************************************************
035600 4400-ACREDITAR.
035700*
035800     MOVE WB-USUARIO-P TO WS-CB-USUARIO
035900     MOVE WB-DIVISA-P  TO WS-CB-DIVISA
036000     PERFORM 4910-BUSCAR-SALDO
036100        THRU 4910-BUSCAR-SALDO-EXIT
036200*
036300     IF  WS-NO-ENCONTRADA
036400         PERFORM 4920-CREAR-SALDO
036500            THRU 4920-CREAR-SALDO-EXIT
036600     END-IF
036700*
036800     ADD WB-MONTO-P TO WB-SALDO-T (WS-IDX-ORIGEN)
036900*
037000     .
037100 4400-ACREDITAR-EXIT.
037200     EXIT.
037300******************************************************************
037400*  4910-BUSCAR-SALDO                                             *
037500*  BUSQUEDA LINEAL POR USUARIO+DIVISA - LA TABLA CRECE EN        *
037600*  CUALQUIER ORDEN DURANTE LA CORRIDA (ALTAS DINAMICAS), NO SE    *
037700*  MANTIENE ORDENADA, POR LO QUE NO SE USA SEARCH ALL AQUI.       *
037800******************************************************************
037900 4910-BUSCAR-SALDO.
038000*
038100     SET WS-NO-ENCONTRADA TO TRUE
038200     SET WB-IDX TO 1
038300*
038400     IF  WB-TOTAL-SALDOS GREATER THAN ZEROS
038500         SEARCH WB-FILA
038600             AT END
038700                 SET WS-NO-ENCONTRADA TO TRUE
038800             WHEN WB-CLAVE-TABLA (WB-IDX) EQUAL WS-CLAVE-BUSCADA
038900                 SET WS-SI-ENCONTRADA TO TRUE
039000                 SET WS-IDX-ORIGEN TO WB-IDX
039100         END-SEARCH
039200     END-IF
039300*
039400     .
039500 4910-BUSCAR-SALDO-EXIT.
039600     EXIT.
039700******************************************************************
039800*  4920-CREAR-SALDO                                              *
039900*  ALTA DE UNA FILA NUEVA DE SALDO EN CERO PARA USUARIO+DIVISA.  *
040000******************************************************************
040100 4920-CREAR-SALDO.
040200*
040300     IF  WB-TOTAL-SALDOS GREATER THAN OR EQUAL 2000
040400         DISPLAY 'B1C0400 - TABLA DE SALDOS LLENA - USUARIO '
040500                 WS-CB-USUARIO
040600     ELSE
040700         ADD 1 TO WB-TOTAL-SALDOS
040800         MOVE WS-CB-USUARIO   TO WB-USUARIO-T (WB-TOTAL-SALDOS)
040900         MOVE WS-CB-DIVISA    TO WB-DIVISA-T (WB-TOTAL-SALDOS)
041000         MOVE ZEROS           TO WB-SALDO-T (WB-TOTAL-SALDOS)
041100         MOVE ZEROS           TO WB-SECUENCIA-T (WB-TOTAL-SALDOS)
041200         SET WS-IDX-ORIGEN    TO WB-TOTAL-SALDOS
041300     END-IF
041400*
041500     .
041600 4920-CREAR-SALDO-EXIT.
041700     EXIT.
041800******************************************************************
041900*  4900-CARGAR-TABLA-SALDOS                                      *
042000******************************************************************
042100 4900-CARGAR-TABLA-SALDOS.
042200*
042300     MOVE ZEROS TO WB-TOTAL-SALDOS
042400     OPEN INPUT WALLET-BALANCE-FILE
042500*
042600     IF  NOT WS-WALBALF-OK
042700         DISPLAY 'B1C0400 - ERROR AL ABRIR WALBALF ' WS-WALBALF-STATUS
042800         GOBACK
042900     END-IF
043000*
043100     PERFORM 4930-LEER-SALDO
043200        THRU 4930-LEER-SALDO-EXIT
043300*
043400     PERFORM 4940-CARGAR-SALDO-EN-TABLA
043500        THRU 4940-CARGAR-SALDO-EN-TABLA-EXIT
043600        UNTIL WS-WALBALF-EOF
043700*
043800     CLOSE WALLET-BALANCE-FILE
043900*
044000     .
044100 4900-CARGAR-TABLA-SALDOS-EXIT.
044200     EXIT.
044300*
044400 4930-LEER-SALDO.
044500*
044600     READ WALLET-BALANCE-FILE
044700         AT END SET WS-WALBALF-EOF TO TRUE
044800     END-READ
044900*
045000     .
045100 4930-LEER-SALDO-EXIT.
045200     EXIT.
045300*
045400 4940-CARGAR-SALDO-EN-TABLA.
045500*
045600     ADD 1 TO WB-TOTAL-SALDOS
045700     IF  WB-TOTAL-SALDOS GREATER THAN 2000
045800         DISPLAY 'B1C0400 - TABLA DE SALDOS LLENA - IGNORADA'
045900         SUBTRACT 1 FROM WB-TOTAL-SALDOS
046000     ELSE
046100         MOVE WB-USUARIO             TO WB-USUARIO-T (WB-TOTAL-SALDOS)
046200         MOVE WB-DIVISA              TO WB-DIVISA-T (WB-TOTAL-SALDOS)
046300         MOVE WB-SALDO               TO WB-SALDO-T (WB-TOTAL-SALDOS)
046400         MOVE WB-SECUENCIA-ACTUALIZO TO WB-SECUENCIA-T (WB-TOTAL-SALDOS)
046500     END-IF
046600*
046700     PERFORM 4930-LEER-SALDO
046800        THRU 4930-LEER-SALDO-EXIT
046900*
047000     .
047100 4940-CARGAR-SALDO-EN-TABLA-EXIT.
047200     EXIT.
047300******************************************************************
047400*  4950-GRABAR-TABLA-SALDOS                                      *
047500*  REGRABA EL ARCHIVO MAESTRO COMPLETO CON LOS SALDOS FINALES.   *
047600******************************************************************
047700 4950-GRABAR-TABLA-SALDOS.
047800*
047900     OPEN OUTPUT WALLET-BALANCE-FILE
048000*
048100     PERFORM 4960-ESCRIBIR-SALDO
048200        THRU 4960-ESCRIBIR-SALDO-EXIT
048300        VARYING WB-IDX FROM 1 BY 1
048400          UNTIL WB-IDX GREATER THAN WB-TOTAL-SALDOS
048500*
048600     CLOSE WALLET-BALANCE-FILE
048700*
048800     .
048900 4950-GRABAR-TABLA-SALDOS-EXIT.
049000     EXIT.
049100*
049200 4960-ESCRIBIR-SALDO.
049300*
049400     MOVE WB-USUARIO-T (WB-IDX)      TO WB-USUARIO
049500     MOVE WB-DIVISA-T (WB-IDX)       TO WB-DIVISA
049600     MOVE WB-SALDO-T (WB-IDX)        TO WB-SALDO
049700     MOVE WB-SECUENCIA-T (WB-IDX)    TO WB-SECUENCIA-ACTUALIZO
049800     WRITE WB-REGISTRO-SALDO
049900*
050000     .
050100 4960-ESCRIBIR-SALDO-EXIT.
050200     EXIT.
050300*

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0600                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/04/1991                                    *
000600*                                                                *
000700*  AUTOR: L.MEDINA                                               *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: SERVICIO DE REGISTRO DE TRANSACCIONES            *
001200*               (TRANSACTION-SERVICE). AGREGA UN RENGLON AL      *
001300*               MAYOR DE TRANSACCIONES (TXLEDGF) POR CADA         *
001400*               DEPOSITO, RETIRO, CAMBIO, COMPRA O VENTA          *
001500*               LIQUIDADA - EXITOSA O FALLIDA - EN EL ORDEN QUE   *
001600*               LOS SERVICIOS LO SOLICITAN. SOLO ESCRIBE, NUNCA   *
001700*               LEE NI ACTUALIZA UN RENGLON YA GRABADO.           *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002300*  ----------  ------------  ---------  ----------------------- *
002400*  09/04/1991  L.MEDINA      BPC-0600   VERSION ORIGINAL         *BPC-0600
002500*  05/01/1999  A.SIFONTES    BPC-1241   AMPLIA METADATA A X(40)  *BPC-1241
002600*                            (JUNTO CON B1WC007)                 *
002700*  09/04/2003  R.QUINTERO    BPC-1504   CIERRE EXPLICITO DEL     *BPC-1504
002800*                            ARCHIVO AL FINAL DE LA CORRIDA      *
002900*                            (FUNCION CIERRE)                     *
002950*  18/06/2004  L.MEDINA      BPC-1526   CONTADOR SUELTO DE        BPC-1526
002960*                            RENGLONES GRABADOS PASA A NIVEL 77  *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.    B1C0600.
003400 AUTHOR.        L.MEDINA.
003500 INSTALLATION.  FACTORIA - BPC.
003600 DATE-WRITTEN.  09/04/1991.
003700 DATE-COMPILED.
003800 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS DIGITO-VALIDO IS '0' THRU '9'.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRANSACTION-LEDGER-FILE ASSIGN TO TXLEDGF
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-TXLEDGF-STATUS.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  TRANSACTION-LEDGER-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD.
006100     COPY B1WC007.
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006310*  18/06/2004 L.MEDINA BPC-1526 - CONTADOR DE RENGLONES GRABADOS *
006320*  PASA A NIVEL 77 (ESCALAR AISLADO).                            *
006330 77  WS-TOTAL-RENGLONES          PIC S9(07) COMP VALUE ZEROS.
006400*
006500 01  WS-VARIABLES-AUXILIARES.
006600     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0600'.
006700     05  WS-TXLEDGF-STATUS       PIC X(02)   VALUE ZEROS.
006800         88  WS-TXLEDGF-OK                VALUE '00'.
006900     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
007000         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
007100         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
007300*
007400*    * AA80-I : VISTA ALTERNA DE LA CLAVE DE ORDENAMIENTO DEL
007500*    *          RENGLON GRABADO - USADA SOLO PARA DEPURACION
007600     05  WS-CLAVE-GRABADA        PIC 9(06)   VALUE ZEROS.
007700     05  WS-CLAVE-GRABADA-R  REDEFINES WS-CLAVE-GRABADA.
007800         10  WS-CG-LOTE          PIC 9(03).
007900         10  WS-CG-RENGLON       PIC 9(03).
008000*    * AA80-F
008100*
008200*    * AA81-I : VISTA ALTERNA DEL MONTO GRABADO PARA IMPRESION
008300*    *          DE MENSAJES DE DIAGNOSTICO
008400     05  WS-MONTO-EDITADO        PIC ---,---,---,--9.99
008500                                 VALUE ZEROS.
008600*    * AA81-F
008700*
008800*    * AA82-I : VISTA ALTERNA DEL RENGLON DE TIPO+DIVISA PARA
008900*    *          MENSAJES DE DIAGNOSTICO
009000     05  WS-AREA-DIAGNOSTICO     PIC X(20)   VALUE SPACES.
009100     05  WS-AREA-DIAGNOSTICO-R REDEFINES WS-AREA-DIAGNOSTICO.
009200         10  WS-AD-TIPO          PIC X(17).
009300         10  WS-AD-DIVISA        PIC X(03).
009400*    * AA82-F
009500     05  FILLER                  PIC X(01)   VALUE SPACES.
009600*
009700 LINKAGE SECTION.
009800*
009900 01  TL-PARAMETROS.
010000     COPY B1WC013.
010100******************************************************************
010200 PROCEDURE DIVISION USING TL-PARAMETROS.
010300*
010400 MAINLINE.
010500*
010600     IF  TL-FN-CIERRE
010700         IF  NOT WS-ES-PRIMERA-VEZ
010800             CLOSE TRANSACTION-LEDGER-FILE
010900         END-IF
011000         GOBACK
011100     END-IF
011200*
011300     IF  WS-ES-PRIMERA-VEZ
011400         OPEN OUTPUT TRANSACTION-LEDGER-FILE
011500         IF  NOT WS-TXLEDGF-OK
011600             DISPLAY 'B1C0600 - ERROR AL ABRIR TXLEDGF '
011700                     WS-TXLEDGF-STATUS
011800             GOBACK
011900         END-IF
012000         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
012100     END-IF
012200*
012300     PERFORM 6000-RECORD-TRANSACTION
012400        THRU 6000-RECORD-TRANSACTION-EXIT
012500*
012600     GOBACK
012700     .
012800******************************************************************
012900*  6000-RECORD-TRANSACTION                                       *
013000******************************************************************
013100 6000-RECORD-TRANSACTION.
013200*
013300     MOVE TL-SECUENCIA       TO TX-SECUENCIA
013400     MOVE TL-USUARIO         TO TX-USUARIO
013500     MOVE TL-TIPO            TO TX-TIPO
013600     MOVE TL-DIVISA          TO TX-DIVISA
013700     MOVE TL-MONTO           TO TX-MONTO
013800     MOVE TL-COMISION        TO TX-COMISION
013900     MOVE TL-ESTATUS         TO TX-ESTATUS
014000     MOVE TL-METADATA        TO TX-METADATA
014100*
014200     WRITE TX-REGISTRO-TRANSACCION
014300*
014400     ADD 1 TO WS-TOTAL-RENGLONES
014500     MOVE TL-SECUENCIA TO WS-CLAVE-GRABADA
014600*
014700     .
014800 6000-RECORD-TRANSACTION-EXIT.
014900     EXIT.
015000*

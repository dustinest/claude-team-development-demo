000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC017                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0300          *
000800*               (TRADING-SERVICE) DESDE EL DRIVER PRINCIPAL       *
000900*               B1C0010. UNA SOLICITUD BUY/SELL POR LLAMADA.      *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  09/04/1991  L.MEDINA      BPC-0017   VERSION ORIGINAL         *BPC-0017
001700******************************************************************
001800 01  TS-PARAMETROS.
001900     05  TS-SECUENCIA            PIC 9(06).
002000     05  TS-USUARIO              PIC X(10).
002100     05  TS-SIMBOLO              PIC X(06).
002200     05  TS-TIPO-OPERACION       PIC X(04).
002300         88  TS-ES-COMPRA                 VALUE 'BUY '.
002400         88  TS-ES-VENTA                  VALUE 'SELL'.
002500     05  TS-TIPO-ORDEN           PIC X(09).
002600         88  TS-ORDEN-POR-MONTO           VALUE 'BY_AMOUNT'.
002700         88  TS-ORDEN-POR-CANTIDAD        VALUE 'BY_QTY   '.
002800     05  TS-DIVISA               PIC X(03).
002900     05  TS-MONTO-CANTIDAD-ENT   PIC S9(11)V9(02) COMP-3.
003000     05  TS-ESTATUS-SALIDA       PIC X(01).
003100         88  TS-COMPLETADA                VALUE 'C'.
003200         88  TS-FALLIDA                   VALUE 'F'.
003300     05  TS-COMISION-SALIDA      PIC S9(13)V9(02) COMP-3.
003400     05  TS-CIERRE-CORRIDA       PIC X(01).
003500         88  TS-ES-CIERRE                 VALUE 'S'.
003600     05  FILLER                  PIC X(04).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC012                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0200         *
000800*               (EXCHANGE-RATE). COMPARTIDO ENTRE LA             *
000900*               WORKING-STORAGE DE QUIEN LLAMA Y LA LINKAGE      *
001000*               DE B1C0200.                                      *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  05/04/1991  L.MEDINA      BPC-0012   VERSION ORIGINAL         *BPC-0012
001800******************************************************************
001900 01  RC-PARAMETROS.
002000     05  RC-DIVISA-ORIGEN        PIC X(03).
002100     05  RC-DIVISA-DESTINO       PIC X(03).
002200     05  RC-MONTO-ENTRADA        PIC S9(13)V9(02) COMP-3.
002300     05  RC-TASA-APLICADA        PIC S9(07)V9(06) COMP-3.
002400     05  RC-MONTO-CONVERTIDO     PIC S9(13)V9(02) COMP-3.
002500     05  RC-TASA-ENCONTRADA      PIC X(01).
002600         88  RC-TASA-OK                   VALUE 'S'.
002700         88  RC-TASA-NO-EXISTE            VALUE 'N'.
002800     05  FILLER                  PIC X(04).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC003                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE TENENCIA DE       *
000800*               TITULOS (HOLDNGF) Y TABLA EN MEMORIA CON ALTA    *
000900*               DINAMICA POR USUARIO + SIMBOLO DURANTE LA        *
001000*               CORRIDA.                                         *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  22/05/1989  R.QUINTERO    BPC-0003   VERSION ORIGINAL         *BPC-0003
001800*  17/08/1999  A.SIFONTES    BPC-1202   AMPLIA TABLA A 2000 FILA *BPC-1202
001900******************************************************************
002000 01  HD-REGISTRO-TENENCIA.
002100     05  HD-USUARIO              PIC X(10).
002200     05  HD-SIMBOLO              PIC X(06).
002300     05  HD-CANTIDAD             PIC S9(11)V9(02) COMP-3.
002400     05  HD-PRECIO-PROMEDIO      PIC S9(13)V9(02) COMP-3.
002500     05  HD-DIVISA               PIC X(03).
002600     05  FILLER                  PIC X(05).
002700*
002800 01  HD-REGISTRO-TENENCIA-R REDEFINES HD-REGISTRO-TENENCIA.
002900     05  HD-CLAVE-COMPUESTA.
003000         10  HD-USUARIO-C        PIC X(10).
003100         10  HD-SIMBOLO-C        PIC X(06).
003200     05  FILLER                  PIC X(17).
003300*
003400******************************************************************
003500*          TABLA EN MEMORIA - CARGADA UNA VEZ POR CORRIDA        *
003600******************************************************************
003700 01  HD-TABLA-TENENCIAS.
003800     05  HD-TOTAL-TENENCIAS      PIC S9(04) COMP VALUE ZEROS.
003900     05  HD-FILA OCCURS 0 TO 2000 TIMES
004000                 DEPENDING ON HD-TOTAL-TENENCIAS
004100                 INDEXED BY HD-IDX.
004200         10  HD-CLAVE-TABLA.
004300             15  HD-USUARIO-T    PIC X(10).
004400             15  HD-SIMBOLO-T    PIC X(06).
004500         10  HD-CANTIDAD-T       PIC S9(11)V9(02) COMP-3.
004600         10  HD-PRECIO-PROM-T    PIC S9(13)V9(02) COMP-3.
004700         10  HD-DIVISA-T         PIC X(03).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC009                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: IMAGENES DE IMPRESION DEL REPORTE DE CIERRE      *
000800*               (SUMRPTF) Y TABLA DE ACUMULADORES POR TIPO DE    *
000900*               SOLICITUD (CORTE DE CONTROL POR RQ-TIPO).        *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  02/02/1991  L.MEDINA      BPC-0009   VERSION ORIGINAL         *BPC-0009
001700*  23/11/1998  A.SIFONTES    BPC-1260   CORRECCION FORMATO ANO   *BPC-1260
001750*  16/06/2004  L.MEDINA      BPC-1522   ACUMULADORES Y CAMPOS    *BPC-1522
001760*                            EDITADOS DE 4 A 6 DIGITOS - UN LOTE *
001770*                            DE MAS DE 9999 SOLICITUDES DE UN    *
001780*                            MISMO TIPO DABA VUELTA (WRAP) EL    *
001790*                            CONTADOR Y EL RENGLON DE REPORTE    *
001800******************************************************************
001900 01  SR-LINEA-TITULO.
002000     05  FILLER                  PIC X(51)
002100                 VALUE 'TRADING PLATFORM BATCH SETTLEMENT REPORT'.
002200     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
002300     05  SR-TIT-FECHA            PIC X(10).
002400     05  FILLER                  PIC X(09) VALUE SPACES.
002500*
002600 01  SR-LINEA-TITULO-R REDEFINES SR-LINEA-TITULO.
002700     05  FILLER                  PIC X(61).
002800     05  SR-TIT-FECHA-R.
002900         10  SR-TIT-ANO          PIC X(04).
003000         10  FILLER              PIC X(01).
003100         10  SR-TIT-MES          PIC X(02).
003200         10  FILLER              PIC X(01).
003300         10  SR-TIT-DIA          PIC X(02).
003400     05  FILLER                  PIC X(09).
003500*
003600 01  SR-LINEA-RAYA               PIC X(80)
003700             VALUE ALL '-'.
003800*
003900 01  SR-LINEA-ENCABEZADO.
004000     05  FILLER                  PIC X(20)
004100                 VALUE 'REQUEST TYPE'.
004200     05  FILLER                  PIC X(15) VALUE 'COUNT'.
004300     05  FILLER                  PIC X(15) VALUE 'COMPLETED'.
004400     05  FILLER                  PIC X(12) VALUE 'FAILED'.
004500     05  FILLER                  PIC X(18) VALUE 'FEES'.
004600*
004700 01  SR-LINEA-DETALLE.
004800     05  SR-DET-ETIQUETA         PIC X(20).
004900     05  SR-DET-CONTADOR         PIC ZZZ,ZZ9     BLANK WHEN ZERO.
005000     05  FILLER                  PIC X(08) VALUE SPACES.
005100     05  SR-DET-COMPLETADAS      PIC ZZZ,ZZ9     BLANK WHEN ZERO.
005200     05  FILLER                  PIC X(07) VALUE SPACES.
005300     05  SR-DET-FALLIDAS         PIC ZZZ,ZZ9     BLANK WHEN ZERO.
005400     05  FILLER                  PIC X(04) VALUE SPACES.
005500     05  SR-DET-COMISIONES       PIC ZZZZZZZZ9.99.
005600*
005700 01  SR-LINEA-DETALLE-R REDEFINES SR-LINEA-DETALLE.
005800     05  FILLER                  PIC X(20).
005900     05  SR-DET-CONTADOR-N       PIC 9(06).
006000     05  FILLER                  PIC X(46).
006100*
006200 01  SR-LINEA-PIE-1.
006300     05  FILLER                  PIC X(20)
006400                 VALUE 'WALLET BALANCES ON FILE AT END OF RUN:'.
006500     05  FILLER                  PIC X(31) VALUE SPACES.
006600     05  SR-PIE-SALDOS           PIC ZZZ,ZZ9.
006700     05  FILLER                  PIC X(22) VALUE SPACES.
006800*
006900 01  SR-LINEA-PIE-2.
007000     05  FILLER                  PIC X(20)
007100                 VALUE 'HOLDINGS ON FILE AT END OF RUN:'.
007200     05  FILLER                  PIC X(38) VALUE SPACES.
007300     05  SR-PIE-TENENCIAS        PIC ZZZ,ZZ9.
007400     05  FILLER                  PIC X(15) VALUE SPACES.
007500*
007600******************************************************************
007700*          ACUMULADORES DEL CORTE DE CONTROL POR RQ-TIPO         *
007800*          FILA 1=DEPOSIT 2=WITHDRAW 3=EXCHANGE 4=BUY 5=SELL     *
007900******************************************************************
008000 01  AC-ACUMULADORES-TIPO.
008100     05  AC-FILA OCCURS 5 TIMES INDEXED BY AC-IDX.
008200         10  AC-TIPO-ETIQUETA    PIC X(08).
008300         10  AC-CONTADOR         PIC S9(06) COMP VALUE ZEROS.
008400         10  AC-COMPLETADAS      PIC S9(06) COMP VALUE ZEROS.
008500         10  AC-FALLIDAS         PIC S9(06) COMP VALUE ZEROS.
008600         10  AC-COMISIONES       PIC S9(11)V9(02) COMP-3
008700                                 VALUE ZEROS.
008800*
008900 01  AC-GRAN-TOTAL.
009000     05  AC-GT-CONTADOR          PIC S9(06) COMP VALUE ZEROS.
009100     05  AC-GT-COMPLETADAS       PIC S9(06) COMP VALUE ZEROS.
009200     05  AC-GT-FALLIDAS          PIC S9(06) COMP VALUE ZEROS.
009300     05  AC-GT-COMISIONES        PIC S9(11)V9(02) COMP-3
009400                                 VALUE ZEROS.

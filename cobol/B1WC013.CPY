000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC013                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0600         *
000800*               (TRANSACTION-RECORDER). COMPARTIDO ENTRE LA      *
000900*               WORKING-STORAGE DE QUIEN LLAMA Y LA LINKAGE      *
001000*               DE B1C0600.                                      *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  09/04/1991  L.MEDINA      BPC-0013   VERSION ORIGINAL         *BPC-0013
001750*  18/06/2004  R.QUINTERO    BPC-1523   CORRIGE FILLER FINAL -   *BPC-1523
001760*                            EL NIVEL QUEDO PEGADO A LA COLUMNA  *
001770*                            DE SECUENCIA (NO COMPILABA)          *
001800******************************************************************
001900 01  TL-PARAMETROS.
002000     05  TL-FUNCION              PIC X(08).
002100         88  TL-FN-GRABAR                 VALUE 'GRABAR  '.
002200         88  TL-FN-CIERRE                 VALUE 'CIERRE  '.
002300     05  TL-SECUENCIA            PIC 9(06).
002400     05  TL-USUARIO              PIC X(10).
002500     05  TL-TIPO                 PIC X(17).
002600     05  TL-DIVISA               PIC X(03).
002700     05  TL-MONTO                PIC S9(13)V9(02) COMP-3.
002800     05  TL-COMISION             PIC S9(13)V9(02) COMP-3.
002900     05  TL-ESTATUS              PIC X(09).
003000         88  TL-ESTATUS-COMPLETADA        VALUE 'COMPLETED'.
003100         88  TL-ESTATUS-FALLIDA           VALUE 'FAILED   '.
003200     05  TL-METADATA             PIC X(40).
003300     05  FILLER                  PIC X(05).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC016                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0400          *
000800*               (WALLET-SERVICE). COMPARTIDO ENTRE LA             *
000900*               WORKING-STORAGE DE QUIEN LLAMA (DRIVER O          *
001000*               TRADING-SERVICE) Y LA LINKAGE DE B1C0400.         *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  09/04/1991  L.MEDINA      BPC-0016   VERSION ORIGINAL         *BPC-0016
001800*  17/03/1992  L.MEDINA      BPC-0143   AGREGA DEBITAR/ACREDITA  *BPC-0143
001900*                            PARA USO DESDE TRADING-SERVICE       *
002000******************************************************************
002100 01  WB-PARAMETROS.
002200     05  WB-FUNCION              PIC X(08).
002300         88  WB-FN-DEPOSITO               VALUE 'DEPOSITO'.
002400         88  WB-FN-RETIRO                 VALUE 'RETIRO  '.
002500         88  WB-FN-CAMBIO                 VALUE 'CAMBIO  '.
002600         88  WB-FN-DEBITAR                VALUE 'DEBITAR '.
002700         88  WB-FN-ACREDITAR              VALUE 'ACREDITA'.
002800         88  WB-FN-CIERRE                 VALUE 'CIERRE  '.
002900     05  WB-SECUENCIA-P          PIC 9(06).
003000     05  WB-USUARIO-P            PIC X(10).
003100     05  WB-DIVISA-P             PIC X(03).
003200     05  WB-DIVISA-DESTINO-P     PIC X(03).
003300     05  WB-MONTO-P              PIC S9(13)V9(02) COMP-3.
003400     05  WB-MONTO-CONVERTIDO-P   PIC S9(13)V9(02) COMP-3.
003500     05  WB-COMISION-P           PIC S9(13)V9(02) COMP-3.
003600     05  WB-ESTATUS-P            PIC X(01).
003700         88  WB-P-ACEPTADO                VALUE 'S'.
003800         88  WB-P-RECHAZADO               VALUE 'N'.
003900     05  FILLER                  PIC X(05).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC014                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0500         *
000800*               (PORTFOLIO) DESDE B1C0300 (TRADING) - UN         *
000900*               EVENTO BUY/SELL COMPLETADO POR VEZ.              *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  09/04/1991  L.MEDINA      BPC-0014   VERSION ORIGINAL         *BPC-0014
001700******************************************************************
001800 01  PF-PARAMETROS.
001900     05  PF-FUNCION              PIC X(04).
002000         88  PF-FN-COMPRA                 VALUE 'BUY '.
002100         88  PF-FN-VENTA                  VALUE 'SELL'.
002200         88  PF-FN-CIERRE                 VALUE 'END '.
002300     05  PF-USUARIO              PIC X(10).
002400     05  PF-SIMBOLO              PIC X(06).
002500     05  PF-DIVISA               PIC X(03).
002600     05  PF-CANTIDAD-OPERADA     PIC S9(11)V9(02) COMP-3.
002700     05  PF-PRECIO-OPERADO       PIC S9(13)V9(02) COMP-3.
002800     05  FILLER                  PIC X(05).

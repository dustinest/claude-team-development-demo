000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC007                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DEL MAYOR DE TRANSACCIONES   *
000800*               (TXLEDGF) - UNA FILA POR SOLICITUD LIQUIDADA,    *
000900*               EXITOSA O FALLIDA, EN ORDEN DE SECUENCIA.        *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  11/09/1990  L.MEDINA      BPC-0007   VERSION ORIGINAL         *BPC-0007
001700*  05/01/1999  A.SIFONTES    BPC-1240   AMPLIA METADATA A X(40)  *BPC-1240
001800******************************************************************
001900 01  TX-REGISTRO-TRANSACCION.
002000     05  TX-SECUENCIA            PIC 9(06).
002100     05  TX-USUARIO              PIC X(10).
002200     05  TX-TIPO                 PIC X(17).
002300     05  TX-DIVISA               PIC X(03).
002400     05  TX-MONTO                PIC S9(13)V9(02).
002500     05  TX-COMISION             PIC S9(13)V9(02).
002600     05  TX-ESTATUS              PIC X(09).
002700         88  TX-COMPLETADA                VALUE 'COMPLETED'.
002800         88  TX-FALLIDA                   VALUE 'FAILED   '.
002900     05  TX-METADATA             PIC X(40).
003000*
003100 01  TX-REGISTRO-TRANSACCION-R REDEFINES TX-REGISTRO-TRANSACCION.
003200     05  TX-CLAVE-SECUENCIA      PIC 9(06).
003300     05  FILLER                  PIC X(109).

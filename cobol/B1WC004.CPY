000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC004                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA TABLA DE REGLAS DE COMISION         *
000800*               (FEERULF) - CLAVE POR TIPO/SIMBOLO O POR         *
000900*               PAR DE DIVISAS. CARGADA UNA VEZ AL INICIO.       *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  30/06/1990  C.BRICENO     BPC-0004   VERSION ORIGINAL         *BPC-0004
001700******************************************************************
001800 01  FR-REGISTRO-REGLA.
001900     05  FR-TIPO-REGLA           PIC X(08).
002000         88  FR-ES-TRADING                VALUE 'TRADING '.
002100         88  FR-ES-EXCHANGE               VALUE 'EXCHANGE'.
002200     05  FR-SIMBOLO              PIC X(06).
002300     05  FR-DIVISA-ORIGEN        PIC X(03).
002400     05  FR-DIVISA-DESTINO       PIC X(03).
002500     05  FR-COMISION-FIJA        PIC S9(13)V9(02) COMP-3.
002600     05  FR-COMISION-PORCENTUAL  PIC S9V9(04) COMP-3.
002700     05  FILLER                  PIC X(04).
002800*
002900 01  FR-REGISTRO-REGLA-R REDEFINES FR-REGISTRO-REGLA.
003000     05  FR-CLAVE-TRADING.
003100         10  FR-TIPO-REGLA-K     PIC X(08).
003200         10  FR-SIMBOLO-K        PIC X(06).
003300     05  FILLER                  PIC X(23).
003400*
003500******************************************************************
003600*          TABLA EN MEMORIA - CARGADA UNA VEZ POR CORRIDA        *
003700*          (BUSQUEDA LINEAL - CLAVE ALTERNA SEGUN TIPO DE REGLA) *
003800******************************************************************
003900 01  FR-TABLA-REGLAS.
004000     05  FR-TOTAL-REGLAS         PIC S9(04) COMP VALUE ZEROS.
004100     05  FR-FILA OCCURS 0 TO 200 TIMES
004200                 DEPENDING ON FR-TOTAL-REGLAS
004300                 INDEXED BY FR-IDX.
004400         10  FR-TIPO-REGLA-T     PIC X(08).
004500             88  FR-ES-TRADING-T          VALUE 'TRADING '.
004600             88  FR-ES-EXCHANGE-T         VALUE 'EXCHANGE'.
004700         10  FR-SIMBOLO-T        PIC X(06).
004800         10  FR-DIVISA-ORIGEN-T  PIC X(03).
004900         10  FR-DIVISA-DESTINO-T PIC X(03).
005000         10  FR-COMISION-FIJA-T  PIC S9(13)V9(02) COMP-3.
005100         10  FR-COMISION-PCT-T   PIC S9V9(04) COMP-3.

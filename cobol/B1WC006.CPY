000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC006                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA TABLA DE TASAS DE CAMBIO (XCHRATF) -*
000800*               CLAVE POR PAR DE DIVISAS ORIGEN/DESTINO.         *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S              *
001200******************************************************************
001300*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001400*  ----------  ------------  ---------  ----------------------- *
001500*  30/06/1990  C.BRICENO     BPC-0006   VERSION ORIGINAL         *BPC-0006
001600******************************************************************
001700 01  ER-REGISTRO-TASA.
001800     05  ER-DIVISA-ORIGEN        PIC X(03).
001900     05  ER-DIVISA-DESTINO       PIC X(03).
002000     05  ER-TASA                 PIC S9(07)V9(06) COMP-3.
002100     05  FILLER                  PIC X(05).
002200*
002300 01  ER-REGISTRO-TASA-R REDEFINES ER-REGISTRO-TASA.
002400     05  ER-CLAVE-PAR.
002500         10  ER-DIVISA-ORIGEN-K  PIC X(03).
002600         10  ER-DIVISA-DESTINO-K PIC X(03).
002700     05  FILLER                  PIC X(09).
002800*
002900******************************************************************
003000*          TABLA EN MEMORIA - CARGADA UNA VEZ POR CORRIDA        *
003100******************************************************************
003200 01  ER-TABLA-TASAS.
003300     05  ER-TOTAL-TASAS          PIC S9(04) COMP VALUE ZEROS.
003400     05  ER-FILA OCCURS 0 TO 300 TIMES
003500                 DEPENDING ON ER-TOTAL-TASAS
003600                 ASCENDING KEY IS ER-CLAVE-TABLA
003700                 INDEXED BY ER-IDX.
003800         10  ER-CLAVE-TABLA.
003900             15  ER-DIVISA-ORIGEN-T  PIC X(03).
004000             15  ER-DIVISA-DESTINO-T PIC X(03).
004100         10  ER-TASA-T           PIC S9(07)V9(06) COMP-3.

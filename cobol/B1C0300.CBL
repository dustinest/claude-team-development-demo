000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0300                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/04/1991                                    *
000600*                                                                *
000700*  AUTOR: A.SIFONTES                                             *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: SERVICIO DE OPERACIONES (TRADING-SERVICE).       *
001200*               EJECUTA ORDENES DE COMPRA Y VENTA DE TITULOS,     *
001300*               POR MONTO O POR CANTIDAD, CONSULTANDO EL PRECIO   *
001400*               VIGENTE (SECPRCF), CALCULANDO LA COMISION VIA     *
001500*               B1C0100, VALIDANDO FONDOS VIA B1C0400 Y           *
001600*               ACTUALIZANDO LA TENENCIA VIA B1C0500. TODA        *
001700*               OPERACION - EXITOSA O FALLIDA - SE REGISTRA EN    *
001800*               EL MAYOR DE OPERACIONES Y EN EL MAYOR DE          *
001900*               TRANSACCIONES VIA B1C0600.                        *
002000*                                                                *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002500*  ----------  ------------  ---------  ----------------------- *
002600*  12/04/1991  A.SIFONTES    BPC-0300   VERSION ORIGINAL         *BPC-0300
002700*  19/05/1992  L.MEDINA      BPC-0151   CORRIGE REDONDEO EN      *BPC-0151
002800*                            VENTA POR MONTO (DEBE SER DOWN)     *
002900*  14/02/1994  R.QUINTERO    BPC-0362   AGREGA ORDEN POR         *BPC-0362
003000*                            CANTIDAD (BY_QTY) EN COMPRA/VENTA   *
003100*  30/07/1996  C.BRICENO     BPC-0513   NO RECHAZA TODA LA       *BPC-0513
003200*                            CORRIDA POR FONDOS INSUFICIENTES -  *
003300*                            SOLO LA OPERACION, SIGUE EL LOTE    *
003400*  09/11/1998  A.SIFONTES    BPC-1104   REVISION PARA ANO 2000 - *BPC-1104
003500*                            SIN CAMPOS DE FECHA, SIN IMPACTO.   *
003600*                            CERTIFICADO.                        *
003700*  30/01/2001  R.QUINTERO    BPC-1360   VENTA NO VALIDA TENENCIA *BPC-1360
003800*                            (COMO EN EL SISTEMA ORIGEN)         *
003900*  11/06/2002  L.MEDINA      BPC-1428   TOTAL FINAL DE VENTA     *BPC-1428
004000*                            REDONDEABA HACIA ABAJO - CORREGIDO  *
004100*                            A REDONDEO HACIA ARRIBA             *
004150*  18/06/2004  A.SIFONTES    BPC-1526   PRECIO/CANTIDAD DE        BPC-1526
004160*                            TRABAJO Y SWITCHES DE PROGRAMA PASAN*
004170*                            A NIVEL 77                           *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400*
004500 PROGRAM-ID.    B1C0300.
004600 AUTHOR.        A.SIFONTES.
004700 INSTALLATION.  FACTORIA - BPC.
004800 DATE-WRITTEN.  12/04/1991.
004900 DATE-COMPILED.
005000 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300*
005400 CONFIGURATION SECTION.
005500*
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     SWITCH-1 IS UPSI-0 ON STATUS IS SW-RECARGAR-TABLA
006000                        OFF STATUS IS SW-TABLA-VIGENTE
006100     CLASS DIGITO-VALIDO IS '0' THRU '9'.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SECURITY-PRICE-FILE ASSIGN TO SECPRCF
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-SECPRCF-STATUS.
006800*
006900     SELECT TRADE-LEDGER-FILE   ASSIGN TO TRDLEDGF
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-TRDLEDGF-STATUS.
007200******************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  SECURITY-PRICE-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900     COPY B1WC005.
008000*
008100 FD  TRADE-LEDGER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400     COPY B1WC008.
008500******************************************************************
008600 WORKING-STORAGE SECTION.
008610*  18/06/2004 A.SIFONTES BPC-1526 - PRECIO/CANTIDAD DE TRABAJO Y *
008620*  SWITCHES DE PROGRAMA PASAN A NIVEL 77 (ESCALARES AISLADOS).   *
008630 77  WS-PRECIO-VIGENTE           PIC S9(13)V9(02) COMP-3
008640                                 VALUE ZEROS.
008650 77  WS-PRECIO-ENCONTRADO        PIC X(01)   VALUE 'N'.
008660     88  WS-SI-HAY-PRECIO             VALUE 'S'.
008670     88  WS-NO-HAY-PRECIO             VALUE 'N'.
008680 77  WS-CANTIDAD                 PIC S9(11)V9(02) COMP-3
008690                                 VALUE ZEROS.
008695 77  SW-RECARGAR-TABLA           PIC X(01)   VALUE 'N'.
008698 77  SW-TABLA-VIGENTE            PIC X(01)   VALUE 'S'.
008700*
008800 01  WS-VARIABLES-AUXILIARES.
008900     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0300'.
009000     05  WS-SECPRCF-STATUS       PIC X(02)   VALUE ZEROS.
009100         88  WS-SECPRCF-OK                VALUE '00'.
009200         88  WS-SECPRCF-EOF                VALUE '10'.
009300     05  WS-TRDLEDGF-STATUS      PIC X(02)   VALUE ZEROS.
009400         88  WS-TRDLEDGF-OK               VALUE '00'.
009500     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
009600         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
009700         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
010500     05  WS-TOTAL-ANTES-COMISION PIC S9(13)V9(02) COMP-3
010600                                 VALUE ZEROS.
010700     05  WS-MONTO-DESP-COMISION  PIC S9(13)V9(10) COMP-3
010800                                 VALUE ZEROS.
010900     05  WS-COMISION-ESTIMADA    PIC S9(13)V9(02) COMP-3
011000                                 VALUE ZEROS.
011100     05  WS-COMISION-FINAL       PIC S9(13)V9(02) COMP-3
011200                                 VALUE ZEROS.
011300     05  WS-TOTAL-CON-COMISION   PIC S9(13)V9(02) COMP-3
011400                                 VALUE ZEROS.
011500     05  WS-TOTAL-DESP-COMISION  PIC S9(13)V9(02) COMP-3
011600                                 VALUE ZEROS.
011700*
011800*    * AA40-I : VISTA ALTERNA DE LA CLAVE DE BUSQUEDA DE PRECIO
011900     05  WS-SIMBOLO-BUSCADO      PIC X(06)   VALUE SPACES.
012000*    * AA40-F
012100*
012200*    * AA41-I : VISTA ALTERNA DE LA RAZON DE FALLO PARA REGISTRO
012300     05  WS-RAZON-FALLO          PIC X(40)   VALUE SPACES.
012400     05  WS-RAZON-FALLO-R    REDEFINES WS-RAZON-FALLO.
012500         10  WS-RF-TEXTO         PIC X(24).
012600         10  WS-RF-DATO          PIC X(16).
012700*    * AA41-F
012800     05  FILLER                  PIC X(01)   VALUE SPACES.
013400*
013500 01  MC-PARAMETROS-LLAMADA.
013600     COPY B1WC010.
013700 01  FC-PARAMETROS-LLAMADA.
013800     COPY B1WC011.
013900 01  WB-PARAMETROS-LLAMADA.
014000     COPY B1WC016.
014100 01  PF-PARAMETROS-LLAMADA.
014200     COPY B1WC014.
014300 01  TL-PARAMETROS-LLAMADA.
014400     COPY B1WC013.
014500*
014600 LINKAGE SECTION.
014700*
014800 01  TS-PARAMETROS.
014900     COPY B1WC017.
015000******************************************************************
015100 PROCEDURE DIVISION USING TS-PARAMETROS.
015200*
015300 MAINLINE.
015400*
015500     IF  TS-ES-CIERRE
015600         IF  NOT WS-ES-PRIMERA-VEZ
015700             CLOSE TRADE-LEDGER-FILE
015800         END-IF
015900         GOBACK
016000     END-IF
016100*
016200     IF  WS-ES-PRIMERA-VEZ OR SW-RECARGAR-TABLA
016300         PERFORM 3900-CARGAR-TABLA-PRECIOS
016400            THRU 3900-CARGAR-TABLA-PRECIOS-EXIT
016500         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
016600     END-IF
016700*
016800     MOVE SPACES TO WS-RAZON-FALLO
016900     SET TS-COMPLETADA TO TRUE
017000     MOVE ZEROS  TO TS-COMISION-SALIDA
017100*
017200     MOVE TS-SIMBOLO TO WS-SIMBOLO-BUSCADO
017300     SET WS-NO-HAY-PRECIO TO TRUE
017400     SET SP-IDX TO 1
017500*
017600     SEARCH ALL SP-FILA
017700         AT END
017800             SET WS-NO-HAY-PRECIO TO TRUE
017900         WHEN SP-SIMBOLO-T (SP-IDX) EQUAL WS-SIMBOLO-BUSCADO
018000             SET WS-SI-HAY-PRECIO TO TRUE
018100             MOVE SP-PRECIO-ACTUAL-T (SP-IDX) TO WS-PRECIO-VIGENTE
018200     END-SEARCH
018300*
018400     IF  WS-NO-HAY-PRECIO
018500         SET TS-FALLIDA TO TRUE
018600         MOVE 'PRECIO NO ENCONTRADO PARA' TO WS-RF-TEXTO
018700         MOVE TS-SIMBOLO                  TO WS-RF-DATO
018800         PERFORM 3800-REGISTRAR-FALLO
018900            THRU 3800-REGISTRAR-FALLO-EXIT
019000     ELSE
019100         EVALUATE TRUE
019200             WHEN TS-ES-COMPRA
019300                 PERFORM 3000-EXECUTE-BUY
019400                    THRU 3000-EXECUTE-BUY-EXIT
019500             WHEN TS-ES-VENTA
019600                 PERFORM 3100-EXECUTE-SELL
019700                    THRU 3100-EXECUTE-SELL-EXIT
019800         END-EVALUATE
019900     END-IF
020000*
020100     GOBACK
020200     .
020300******************************************************************
020400*  3000-EXECUTE-BUY                                              *
020500******************************************************************
020600 3000-EXECUTE-BUY.
020700*
020800     IF  TS-ORDEN-POR-MONTO
020900         PERFORM 3010-CANTIDAD-COMPRA-POR-MONTO
021000            THRU 3010-CANTIDAD-COMPRA-POR-MONTO-EXIT
021100     ELSE
021200         MOVE TS-MONTO-CANTIDAD-ENT TO WS-CANTIDAD
021300     END-IF
021400*
021500     COMPUTE WS-TOTAL-ANTES-COMISION = WS-CANTIDAD * WS-PRECIO-VIGENTE
021600*
021700     MOVE WS-TOTAL-ANTES-COMISION TO FC-MONTO-BASE
021800     SET  FC-FN-TRADING           TO TRUE
021900     MOVE TS-SIMBOLO               TO FC-SIMBOLO
022000     CALL 'B1C0100' USING FC-PARAMETROS-LLAMADA
022100     MOVE FC-COMISION-CALCULADA    TO WS-COMISION-FINAL
022200*
022300     COMPUTE WS-TOTAL-CON-COMISION =
022400             WS-TOTAL-ANTES-COMISION + WS-COMISION-FINAL
022500*
022600     MOVE TS-USUARIO               TO WB-USUARIO-P
022700     MOVE TS-DIVISA                TO WB-DIVISA-P
022800     MOVE WS-TOTAL-CON-COMISION    TO WB-MONTO-P
022900     SET  WB-FN-DEBITAR            TO TRUE
023000     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
023100*
023200     IF  WB-P-RECHAZADO
023300         SET TS-FALLIDA TO TRUE
023400         MOVE 'FONDOS INSUFICIENTES PARA' TO WS-RF-TEXTO
023500         MOVE TS-USUARIO                  TO WS-RF-DATO
023600         PERFORM 3800-REGISTRAR-FALLO
023700            THRU 3800-REGISTRAR-FALLO-EXIT
023800     ELSE
023900         SET TS-COMPLETADA          TO TRUE
024000         MOVE WS-COMISION-FINAL     TO TS-COMISION-SALIDA
024100         MOVE WS-TOTAL-CON-COMISION TO WS-TOTAL-DESP-COMISION
024200         PERFORM 3020-REGISTRAR-OPERACION-EXITOSA
024300            THRU 3020-REGISTRAR-OPERACION-EXITOSA-EXIT
024400         SET  PF-FN-COMPRA          TO TRUE
024500         MOVE TS-USUARIO            TO PF-USUARIO
024600         MOVE TS-SIMBOLO            TO PF-SIMBOLO
024700         MOVE TS-DIVISA             TO PF-DIVISA
024800         MOVE WS-CANTIDAD           TO PF-CANTIDAD-OPERADA
024900         MOVE WS-PRECIO-VIGENTE     TO PF-PRECIO-OPERADO
025000         CALL 'B1C0500' USING PF-PARAMETROS-LLAMADA
025100     END-IF
025200*
025300     .
025400 3000-EXECUTE-BUY-EXIT.
025500     EXIT.
025600*
025700 3010-CANTIDAD-COMPRA-POR-MONTO.
025800*
025900     MOVE TS-MONTO-CANTIDAD-ENT     TO FC-MONTO-BASE
026000     SET  FC-FN-TRADING             TO TRUE
026100     MOVE TS-SIMBOLO                 TO FC-SIMBOLO
026200     CALL 'B1C0100' USING FC-PARAMETROS-LLAMADA
026300     MOVE FC-COMISION-CALCULADA      TO WS-COMISION-ESTIMADA
026400*
026500     COMPUTE WS-MONTO-DESP-COMISION =
026600             TS-MONTO-CANTIDAD-ENT - WS-COMISION-ESTIMADA
026700*
026800     COMPUTE MC-VALOR-ENTRADA = WS-MONTO-DESP-COMISION / WS-PRECIO-VIGENTE
026900     SET  MC-FN-COMPRA-CANT        TO TRUE
027000     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
027100     MOVE MC-VALOR-SALIDA           TO WS-CANTIDAD
027200*
027300     .
027400 3010-CANTIDAD-COMPRA-POR-MONTO-EXIT.
027500     EXIT.
027600******************************************************************
027700*  3100-EXECUTE-SELL                                             *
027800******************************************************************
027900 3100-EXECUTE-SELL.
028000*
028100     IF  TS-ORDEN-POR-MONTO
028200         PERFORM 3110-CANTIDAD-VENTA-POR-MONTO
028300            THRU 3110-CANTIDAD-VENTA-POR-MONTO-EXIT
028400     ELSE
028500         MOVE TS-MONTO-CANTIDAD-ENT TO WS-CANTIDAD
028600     END-IF
028700*
028800     COMPUTE WS-TOTAL-ANTES-COMISION = WS-CANTIDAD * WS-PRECIO-VIGENTE
028900*
029000     MOVE WS-TOTAL-ANTES-COMISION TO FC-MONTO-BASE
029100     SET  FC-FN-TRADING           TO TRUE
029200     MOVE TS-SIMBOLO               TO FC-SIMBOLO
029300     CALL 'B1C0100' USING FC-PARAMETROS-LLAMADA
029400     MOVE FC-COMISION-CALCULADA    TO WS-COMISION-FINAL
029500*
029600*    EL TOTAL FINAL DE LA VENTA (DESPUES DE COMISION) REDONDEA
029700*    HACIA ARRIBA - NO CONFUNDIR CON EL REDONDEO HACIA ABAJO DE
029800*    LA CANTIDAD EN VENTA POR MONTO (VER 3110 Y BPC-0151)
029900     COMPUTE MC-VALOR-ENTRADA =
030000             WS-TOTAL-ANTES-COMISION - WS-COMISION-FINAL
030100     SET  MC-FN-COMPRA-CANT       TO TRUE
030200     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
030300     MOVE MC-VALOR-SALIDA          TO WS-TOTAL-DESP-COMISION
030400*
030500*    VENTA SIEMPRE TIENE EXITO - NO SE VALIDA TENENCIA NI SALDO
030600     SET TS-COMPLETADA             TO TRUE
030700     MOVE WS-COMISION-FINAL        TO TS-COMISION-SALIDA
030800*
030900     MOVE TS-USUARIO               TO WB-USUARIO-P
031000     MOVE TS-DIVISA                TO WB-DIVISA-P
031100     MOVE WS-TOTAL-DESP-COMISION   TO WB-MONTO-P
031200     SET  WB-FN-ACREDITAR          TO TRUE
031300     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
031400*
031500     PERFORM 3020-REGISTRAR-OPERACION-EXITOSA
031600        THRU 3020-REGISTRAR-OPERACION-EXITOSA-EXIT
031700*
031800     SET  PF-FN-VENTA              TO TRUE
031900     MOVE TS-USUARIO                TO PF-USUARIO
032000     MOVE TS-SIMBOLO                TO PF-SIMBOLO
032100     MOVE TS-DIVISA                  TO PF-DIVISA
032200     MOVE WS-CANTIDAD                TO PF-CANTIDAD-OPERADA
032300     MOVE WS-PRECIO-VIGENTE          TO PF-PRECIO-OPERADO
032400     CALL 'B1C0500' USING PF-PARAMETROS-LLAMADA
032500*
032600     .
032700 3100-EXECUTE-SELL-EXIT.
032800     EXIT.
032900*
033000 3110-CANTIDAD-VENTA-POR-MONTO.
033100*
033200     COMPUTE MC-VALOR-ENTRADA = TS-MONTO-CANTIDAD-ENT / WS-PRECIO-VIGENTE
033300     SET  MC-FN-VENTA-CANT        TO TRUE
033400     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
033500     MOVE MC-VALOR-SALIDA          TO WS-CANTIDAD
033600*
033700     .
033800 3110-CANTIDAD-VENTA-POR-MONTO-EXIT.
033900     EXIT.
034000******************************************************************
034100*  3020-REGISTRAR-OPERACION-EXITOSA                               *
034200*  ESCRIBE EL RENGLON DE OPERACION COMPLETADA Y LA TRANSACCION.  *
034300******************************************************************
034400 3020-REGISTRAR-OPERACION-EXITOSA.
034500*
034600     MOVE TS-SECUENCIA         TO TR-SECUENCIA
034700     MOVE TS-USUARIO           TO TR-USUARIO
034800     MOVE TS-SIMBOLO           TO TR-SIMBOLO
034900     MOVE TS-TIPO-OPERACION    TO TR-TIPO-OPERACION
035000     MOVE TS-TIPO-ORDEN        TO TR-TIPO-ORDEN
035100     MOVE WS-CANTIDAD          TO TR-CANTIDAD
035200     MOVE WS-PRECIO-VIGENTE    TO TR-PRECIO-UNITARIO
035300     MOVE TS-DIVISA            TO TR-DIVISA
035400     MOVE WS-TOTAL-DESP-COMISION TO TR-MONTO-TOTAL
035500     MOVE WS-COMISION-FINAL    TO TR-COMISION
035600     SET  TR-COMPLETADA        TO TRUE
035700     WRITE TR-REGISTRO-OPERACION
035800*
035900     SET  TL-FN-GRABAR          TO TRUE
036000     MOVE TS-SECUENCIA         TO TL-SECUENCIA
036100     MOVE TS-USUARIO           TO TL-USUARIO
036200     EVALUATE TRUE
036300         WHEN TS-ES-COMPRA MOVE 'BUY'  TO TL-TIPO
036400         WHEN TS-ES-VENTA  MOVE 'SELL' TO TL-TIPO
036500     END-EVALUATE
036600     MOVE TS-DIVISA             TO TL-DIVISA
036700     MOVE WS-TOTAL-DESP-COMISION TO TL-MONTO
036800     MOVE WS-COMISION-FINAL     TO TL-COMISION
036900     SET  TL-ESTATUS-COMPLETADA TO TRUE
037000     MOVE SPACES                TO TL-METADATA
037100     CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
037200*
037300     .
037400 3020-REGISTRAR-OPERACION-EXITOSA-EXIT.
037500     EXIT.
037600******************************************************************
037700*  3800-REGISTRAR-FALLO                                          *
037800*  ESCRIBE EL RENGLON DE OPERACION FALLIDA Y LA TRANSACCION.     *
037900******************************************************************
038000 3800-REGISTRAR-FALLO.
038100*
038200     MOVE TS-SECUENCIA         TO TR-SECUENCIA
038300     MOVE TS-USUARIO           TO TR-USUARIO
038400     MOVE TS-SIMBOLO           TO TR-SIMBOLO
038500     MOVE TS-TIPO-OPERACION    TO TR-TIPO-OPERACION
038600     MOVE TS-TIPO-ORDEN        TO TR-TIPO-ORDEN
038700     MOVE TS-MONTO-CANTIDAD-ENT TO TR-CANTIDAD
038800     MOVE WS-PRECIO-VIGENTE    TO TR-PRECIO-UNITARIO
038900     MOVE TS-DIVISA            TO TR-DIVISA
039000     MOVE ZEROS                TO TR-MONTO-TOTAL
039100     MOVE ZEROS                TO TR-COMISION
039200     SET  TR-FALLIDA           TO TRUE
039300     WRITE TR-REGISTRO-OPERACION
039400*
039500     SET  TL-FN-GRABAR          TO TRUE
039600     MOVE TS-SECUENCIA         TO TL-SECUENCIA
039700     MOVE TS-USUARIO           TO TL-USUARIO
039800     EVALUATE TRUE
039900         WHEN TS-ES-COMPRA MOVE 'BUY'  TO TL-TIPO
040000         WHEN TS-ES-VENTA  MOVE 'SELL' TO TL-TIPO
040100     END-EVALUATE
040200     MOVE TS-DIVISA             TO TL-DIVISA
040300     MOVE ZEROS                 TO TL-MONTO
040400     MOVE ZEROS                 TO TL-COMISION
040500     SET  TL-ESTATUS-FALLIDA    TO TRUE
040600     MOVE WS-RAZON-FALLO        TO TL-METADATA
040700     CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
040800*
040900     .
041000 3800-REGISTRAR-FALLO-EXIT.
041100     EXIT.
041200******************************************************************
041300*  3900-CARGAR-TABLA-PRECIOS                                     *
041400******************************************************************
041500 3900-CARGAR-TABLA-PRECIOS.
041600*
041700     MOVE ZEROS TO SP-TOTAL-PRECIOS
041800     OPEN INPUT SECURITY-PRICE-FILE
041900*
042000     IF  NOT WS-SECPRCF-OK
042100         DISPLAY 'B1C0300 - ERROR AL ABRIR SECPRCF ' WS-SECPRCF-STATUS
042200         GOBACK
042300     END-IF
042400*
042500     PERFORM 3910-LEER-PRECIO
042600        THRU 3910-LEER-PRECIO-EXIT
042700*
042800     PERFORM 3920-CARGAR-PRECIO-EN-TABLA
042900        THRU 3920-CARGAR-PRECIO-EN-TABLA-EXIT
043000        UNTIL WS-SECPRCF-EOF
043100*
043200     CLOSE SECURITY-PRICE-FILE
043300*
043400     OPEN OUTPUT TRADE-LEDGER-FILE
043500*
043600     .
043700 3900-CARGAR-TABLA-PRECIOS-EXIT.
043800     EXIT.
043900*
044000 3910-LEER-PRECIO.
044100*
044200     READ SECURITY-PRICE-FILE
044300         AT END SET WS-SECPRCF-EOF TO TRUE
044400     END-READ
044500*
044600     .
044700 3910-LEER-PRECIO-EXIT.
044800     EXIT.
044900*
045000 3920-CARGAR-PRECIO-EN-TABLA.
045100*
045200     ADD 1 TO SP-TOTAL-PRECIOS
045300     IF  SP-TOTAL-PRECIOS GREATER THAN 500
045400         DISPLAY 'B1C0300 - TABLA DE PRECIOS LLENA - IGNORADA'
045500         SUBTRACT 1 FROM SP-TOTAL-PRECIOS
045600     ELSE
045700         MOVE SP-SIMBOLO       TO SP-SIMBOLO-T (SP-TOTAL-PRECIOS)
045800         MOVE SP-PRECIO-ACTUAL TO SP-PRECIO-ACTUAL-T (SP-TOTAL-PRECIOS)
045900     END-IF
046000*
046100     PERFORM 3910-LEER-PRECIO
046200        THRU 3910-LEER-PRECIO-EXIT
046300*
046400     .
046500 3920-CARGAR-PRECIO-EN-TABLA-EXIT.
046600     EXIT.
046700*

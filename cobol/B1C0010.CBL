000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0010                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/03/1989                                    *
000600*                                                                *
000700*  AUTOR: R.QUINTERO                                             *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DEL LOTE DE LIQUIDACION.      *
001200*               LEE REQFILE EN ORDEN DE SECUENCIA Y, SEGUN       *
001300*               RQ-TIPO, LLAMA A B1C0400 (WALLET-SERVICE) PARA    *
001400*               DEPOSITO/RETIRO/CAMBIO O A B1C0300 (TRADING-      *
001500*               SERVICE) PARA COMPRA/VENTA DE TITULOS. POR CADA   *
001600*               SOLICITUD LLAMA A B1C0900 PARA ACUMULAR EL        *
001700*               CORTE DE CONTROL. AL FINAL DE LA CORRIDA CIERRA   *
001800*               LOS SERVICIOS QUE MANTIENEN ARCHIVO ABIERTO Y     *
001900*               MANDA IMPRIMIR EL REPORTE DE CIERRE.              *
002000*                                                                *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002500*  ----------  ------------  ---------  ----------------------- *
002600*  14/03/1989  R.QUINTERO    BPC-0010   VERSION ORIGINAL         *BPC-0010
002700*  17/03/1992  L.MEDINA      BPC-0144   SEPARA WALLET-SERVICE Y   BPC-0144
002800*                            TRADING-SERVICE EN PROGRAMAS         *
002900*                            INDEPENDIENTES (B1C0400/B1C0300)     *
003000*  30/07/1996  C.BRICENO     BPC-0514   NO DETIENE EL LOTE POR    BPC-0514
003100*                            FONDOS INSUFICIENTES - SOLO SIGUE    *
003200*                            CON LA SIGUIENTE SOLICITUD           *
003300*  09/11/1998  A.SIFONTES    BPC-1107   REVISION PARA ANO 2000 -  BPC-1107
003400*                            SIN CAMPOS DE FECHA PROPIOS, SIN     *
003500*                            IMPACTO. CERTIFICADO.                *
003600*  09/04/2003  R.QUINTERO    BPC-1505   AGREGA CIERRE EXPLICITO   BPC-1505
003700*                            DE LOS SERVICIOS CON ARCHIVO        *
003800*                            ABIERTO Y CONTEO DE SALDOS/          *
003900*                            TENENCIAS PARA EL REPORTE FINAL      *
003950*  16/06/2004  L.MEDINA      BPC-1522   WS-TOTAL-SALDOS-FINAL Y  *BPC-1522
003960*                            WS-TOTAL-TENENCIAS-FINAL A 6 DIGITOS*
003970*                            (VER B1WC009/B1WC015, MISMO TICKET) *
003980*  16/06/2004  R.QUINTERO    BPC-1526   CONTADORES Y SWITCHES    *BPC-1526
003985*                            SUELTOS DE WORKING-STORAGE PASAN A  *
003990*                            NIVEL 77 (ESTANDAR DE CONTROL DE    *
003995*                            CALIDAD DE LA CASA)                 *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    B1C0010.
004400 AUTHOR.        R.QUINTERO.
004500 INSTALLATION.  FACTORIA - BPC.
004600 DATE-WRITTEN.  14/03/1989.
004700 DATE-COMPILED.
004800 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300*
005400 SOURCE-COMPUTER.  IBM-370.
005500 OBJECT-COMPUTER.  IBM-370.
005600 SPECIAL-NAMES.
005700     SWITCH-1 IS UPSI-0 ON STATUS IS SW-CORRIDA-DE-PRUEBA
005800                        OFF STATUS IS SW-CORRIDA-NORMAL
005900     CLASS DIGITO-VALIDO IS '0' THRU '9'.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT REQUEST-FILE ASSIGN TO REQFILE
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS IS WS-REQFILE-STATUS.
006600*
006700     SELECT WALLET-BALANCE-FILE ASSIGN TO WALBALF
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WS-WALBALF-STATUS.
007000*
007100     SELECT HOLDING-FILE ASSIGN TO HOLDNGF
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS WS-HOLDNGF-STATUS.
007400******************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  REQUEST-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100     COPY B1WC001.
008200*
008300 FD  WALLET-BALANCE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600     COPY B1WC002.
008700*
008800 FD  HOLDING-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100     COPY B1WC003.
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400*
009410*  16/06/2004 R.QUINTERO BPC-1526 - CONTADORES E INDICADORES DE
009420*  CORRIDA SUELTOS BAJAN A NIVEL 77 (VENIAN COMO 05 DE GRUPO SIN
009430*  NECESITARLO - ESTANDAR DE LA CASA PARA ESCALARES AISLADOS).
009440 77  WS-TOTAL-SALDOS-FINAL       PIC S9(06) COMP VALUE ZEROS.
009450 77  WS-TOTAL-TENENCIAS-FINAL    PIC S9(06) COMP VALUE ZEROS.
009460 77  WS-TOTAL-LEIDAS             PIC S9(07) COMP VALUE ZEROS.
009470 77  SW-CORRIDA-DE-PRUEBA        PIC X(01)   VALUE 'N'.
009480 77  SW-CORRIDA-NORMAL           PIC X(01)   VALUE 'S'.
009490*
009500 01  WS-VARIABLES-AUXILIARES.
009600     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0010'.
009700     05  WS-REQFILE-STATUS       PIC X(02)   VALUE ZEROS.
009800         88  WS-REQFILE-OK                VALUE '00'.
009900         88  WS-REQFILE-EOF               VALUE '10'.
010000     05  WS-WALBALF-STATUS       PIC X(02)   VALUE ZEROS.
010100         88  WS-WALBALF-OK                VALUE '00'.
010200         88  WS-WALBALF-EOF               VALUE '10'.
010300     05  WS-HOLDNGF-STATUS       PIC X(02)   VALUE ZEROS.
010400         88  WS-HOLDNGF-OK                VALUE '00'.
010500         88  WS-HOLDNGF-EOF               VALUE '10'.
010900*
011000*    * AA90-I : VISTA ALTERNA DEL CONTADOR DE SOLICITUDES PARA
011100*    *          MENSAJE DE FIN DE CORRIDA
011200     05  WS-CONTADOR-EDITADO     PIC ZZZ,ZZ9   VALUE ZEROS.
011300*    * AA90-F
011400*
011500*    * AA91-I : VISTA ALTERNA DE LA CLAVE DE SOLICITUD PARA        *
011600*    *          MENSAJES DE DIAGNOSTICO
011700     05  WS-CLAVE-DIAGNOSTICO    PIC X(16)   VALUE SPACES.
011800     05  WS-CLAVE-DIAGNOSTICO-R  REDEFINES WS-CLAVE-DIAGNOSTICO.
011900         10  WS-CD-SECUENCIA     PIC 9(06).
012000         10  WS-CD-TIPO          PIC X(08).
012100         10  FILLER              PIC X(02).
012200*    * AA91-F
012300     05  FILLER                  PIC X(01)   VALUE SPACES.
012400*
013000 01  WB-PARAMETROS-LLAMADA.
013100     COPY B1WC016.
013200 01  TS-PARAMETROS-LLAMADA.
013300     COPY B1WC017.
013400 01  RS-PARAMETROS-LLAMADA.
013500     COPY B1WC015.
013600 01  PF-PARAMETROS-LLAMADA.
013700     COPY B1WC014.
013800 01  TL-PARAMETROS-LLAMADA.
013900     COPY B1WC013.
014000******************************************************************
014100 PROCEDURE DIVISION.
014200*
014300 MAINLINE.
014400*
014500     PERFORM 1000-INICIO
014600        THRU 1000-INICIO-EXIT
014700*
014800     PERFORM 2000-PROCESO
014900        THRU 2000-PROCESO-EXIT
015000        UNTIL WS-REQFILE-EOF
015100*
015200     PERFORM 3000-FIN
015300        THRU 3000-FIN-EXIT
015400*
015500     STOP RUN
015600     .
015700******************************************************************
015800*  1000-INICIO                                                   *
015900******************************************************************
016000 1000-INICIO.
016100*
016200     OPEN INPUT REQUEST-FILE
016300*
016400     IF  NOT WS-REQFILE-OK
016500         DISPLAY 'B1C0010 - ERROR AL ABRIR REQFILE ' WS-REQFILE-STATUS
016600         STOP RUN
016700     END-IF
016800*
016900     PERFORM 1010-LEER-SOLICITUD
017000        THRU 1010-LEER-SOLICITUD-EXIT
017100*
017200     .
017300 1000-INICIO-EXIT.
017400     EXIT.
017500*
017600 1010-LEER-SOLICITUD.
017700*
017800     READ REQUEST-FILE
017900         AT END SET WS-REQFILE-EOF TO TRUE
018000     END-READ
018100*
018200     .
018300 1010-LEER-SOLICITUD-EXIT.
018400     EXIT.
018500******************************************************************
018600*  2000-PROCESO                                                  *
018700******************************************************************
018800 2000-PROCESO.
018900*
019000     ADD 1 TO WS-TOTAL-LEIDAS
019100*
019200     EVALUATE TRUE
019300         WHEN RQ-ES-DEPOSITO
019400             PERFORM 2100-PROCESS-DEPOSIT
019500                THRU 2100-PROCESS-DEPOSIT-EXIT
019600         WHEN RQ-ES-RETIRO
019700             PERFORM 2200-PROCESS-WITHDRAW
019800                THRU 2200-PROCESS-WITHDRAW-EXIT
019900         WHEN RQ-ES-CAMBIO
020000             PERFORM 2300-PROCESS-EXCHANGE
020100                THRU 2300-PROCESS-EXCHANGE-EXIT
020200         WHEN RQ-ES-COMPRA OR RQ-ES-VENTA
020300             PERFORM 2400-PROCESS-TRADE
020400                THRU 2400-PROCESS-TRADE-EXIT
020500         WHEN OTHER
020600             MOVE RQ-SECUENCIA TO WS-CD-SECUENCIA
020700             MOVE RQ-TIPO      TO WS-CD-TIPO
020800             DISPLAY 'B1C0010 - TIPO DE SOLICITUD INVALIDO '
020900                     WS-CLAVE-DIAGNOSTICO
021000     END-EVALUATE
021100*
021200     PERFORM 1010-LEER-SOLICITUD
021300        THRU 1010-LEER-SOLICITUD-EXIT
021400*
021500     .
021600 2000-PROCESO-EXIT.
021700     EXIT.
021800******************************************************************
021900*  2100-PROCESS-DEPOSIT                                          *
022000******************************************************************
022100 2100-PROCESS-DEPOSIT.
022200*
022300     SET  WB-FN-DEPOSITO        TO TRUE
022400     MOVE RQ-SECUENCIA          TO WB-SECUENCIA-P
022500     MOVE RQ-USUARIO            TO WB-USUARIO-P
022600     MOVE RQ-DIVISA             TO WB-DIVISA-P
022700     MOVE SPACES                TO WB-DIVISA-DESTINO-P
022800     MOVE RQ-MONTO-CANTIDAD     TO WB-MONTO-P
022900     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
023000*
023100     SET  RS-FN-ACUMULAR        TO TRUE
023200     MOVE 'DEPOSIT '            TO RS-TIPO-SOLICITUD
023300     IF  WB-P-ACEPTADO
023400         SET RS-COMPLETADA      TO TRUE
023500     ELSE
023600         SET RS-FALLIDA         TO TRUE
023700     END-IF
023800     MOVE ZEROS                 TO RS-COMISION
023900     CALL 'B1C0900' USING RS-PARAMETROS-LLAMADA
024000*
024100     .
024200 2100-PROCESS-DEPOSIT-EXIT.
024300     EXIT.
024400******************************************************************
024500*  2200-PROCESS-WITHDRAW                                         *
024600******************************************************************
024700 2200-PROCESS-WITHDRAW.
024800*
024900     SET  WB-FN-RETIRO          TO TRUE
025000     MOVE RQ-SECUENCIA          TO WB-SECUENCIA-P
025100     MOVE RQ-USUARIO            TO WB-USUARIO-P
025200     MOVE RQ-DIVISA             TO WB-DIVISA-P
025300     MOVE SPACES                TO WB-DIVISA-DESTINO-P
025400     MOVE RQ-MONTO-CANTIDAD     TO WB-MONTO-P
025500     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
025600*
025700     SET  RS-FN-ACUMULAR        TO TRUE
025800     MOVE 'WITHDRAW'            TO RS-TIPO-SOLICITUD
025900     IF  WB-P-ACEPTADO
026000         SET RS-COMPLETADA      TO TRUE
026100     ELSE
026200         SET RS-FALLIDA         TO TRUE
026300     END-IF
026400     MOVE ZEROS                 TO RS-COMISION
026500     CALL 'B1C0900' USING RS-PARAMETROS-LLAMADA
026600*
026700     .
026800 2200-PROCESS-WITHDRAW-EXIT.
026900     EXIT.
027000******************************************************************
027100*  2300-PROCESS-EXCHANGE                                         *
027200******************************************************************
027300 2300-PROCESS-EXCHANGE.
027400*
027500     SET  WB-FN-CAMBIO          TO TRUE
027600     MOVE RQ-SECUENCIA          TO WB-SECUENCIA-P
027700     MOVE RQ-USUARIO            TO WB-USUARIO-P
027800     MOVE RQ-DIVISA             TO WB-DIVISA-P
027900     MOVE RQ-DIVISA-DESTINO     TO WB-DIVISA-DESTINO-P
028000     MOVE RQ-MONTO-CANTIDAD     TO WB-MONTO-P
028100     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
028200*
028300     SET  RS-FN-ACUMULAR        TO TRUE
028400     MOVE 'EXCHANGE'            TO RS-TIPO-SOLICITUD
028500     IF  WB-P-ACEPTADO
028600         SET RS-COMPLETADA      TO TRUE
028700     ELSE
028800         SET RS-FALLIDA         TO TRUE
028900     END-IF
029000     MOVE WB-COMISION-P         TO RS-COMISION
029100     CALL 'B1C0900' USING RS-PARAMETROS-LLAMADA
029200*
029300     .
029400 2300-PROCESS-EXCHANGE-EXIT.
029500     EXIT.
029600******************************************************************
029700*  2400-PROCESS-TRADE                                            *
029800******************************************************************
029900 2400-PROCESS-TRADE.
030000*
030100     MOVE RQ-SECUENCIA          TO TS-SECUENCIA
030200     MOVE RQ-USUARIO            TO TS-USUARIO
030300     MOVE RQ-SIMBOLO            TO TS-SIMBOLO
030400     MOVE RQ-TIPO               TO TS-TIPO-OPERACION
030500     MOVE RQ-TIPO-ORDEN         TO TS-TIPO-ORDEN
030600     MOVE RQ-DIVISA             TO TS-DIVISA
030700     MOVE RQ-MONTO-CANTIDAD     TO TS-MONTO-CANTIDAD-ENT
030800     MOVE 'N'                   TO TS-CIERRE-CORRIDA
030900     CALL 'B1C0300' USING TS-PARAMETROS-LLAMADA
031000*
031100     SET  RS-FN-ACUMULAR        TO TRUE
031200     MOVE RQ-TIPO               TO RS-TIPO-SOLICITUD
031300     IF  TS-COMPLETADA
031400         SET RS-COMPLETADA      TO TRUE
031500     ELSE
031600         SET RS-FALLIDA         TO TRUE
031700     END-IF
031800     MOVE TS-COMISION-SALIDA    TO RS-COMISION
031900     CALL 'B1C0900' USING RS-PARAMETROS-LLAMADA
032000*
032100     .
032200 2400-PROCESS-TRADE-EXIT.
032300     EXIT.
032400******************************************************************
032500*  3000-FIN                                                      *
032600*  CIERRA LOS SERVICIOS QUE MANTIENEN ARCHIVO ABIERTO Y CUENTA    *
032700*  LOS SALDOS/TENENCIAS QUE QUEDARON EN ARCHIVO PARA EL REPORTE.  *
032800******************************************************************
032900 3000-FIN.
033000*
033100     SET  TS-ES-CIERRE          TO TRUE
033200     CALL 'B1C0300' USING TS-PARAMETROS-LLAMADA
033300*
033400     SET  WB-FN-CIERRE          TO TRUE
033500     CALL 'B1C0400' USING WB-PARAMETROS-LLAMADA
033600*
033700     SET  PF-FN-CIERRE          TO TRUE
033800     CALL 'B1C0500' USING PF-PARAMETROS-LLAMADA
033900*
034000     SET  TL-FN-CIERRE          TO TRUE
034100     CALL 'B1C0600' USING TL-PARAMETROS-LLAMADA
034200*
034300     PERFORM 3100-CONTAR-SALDOS
034400        THRU 3100-CONTAR-SALDOS-EXIT
034500*
034600     PERFORM 3200-CONTAR-TENENCIAS
034700        THRU 3200-CONTAR-TENENCIAS-EXIT
034800*
034900     SET  RS-FN-IMPRIMIR        TO TRUE
035000     MOVE WS-TOTAL-SALDOS-FINAL     TO RS-TOTAL-SALDOS
035100     MOVE WS-TOTAL-TENENCIAS-FINAL  TO RS-TOTAL-TENENCIAS
035200     CALL 'B1C0900' USING RS-PARAMETROS-LLAMADA
035300*
035400     MOVE WS-TOTAL-LEIDAS TO WS-CONTADOR-EDITADO
035500     DISPLAY 'B1C0010 - FIN DE CORRIDA - SOLICITUDES LEIDAS: '
035600             WS-CONTADOR-EDITADO
035700*
035800     .
035900 3000-FIN-EXIT.
036000     EXIT.
036100*
036200*    LAS LLAMADAS DE CIERRE A B1C0300/B1C0400 REGRABAN EL         *
036300*    ARCHIVO MAESTRO ANTES DE ESTE PUNTO - AQUI SOLO SE VUELVE A  *
036400*    ABRIR EN MODO LECTURA PARA CONTAR RENGLONES PARA EL PIE      *
036500*    DEL REPORTE.                                                 *
036600*
036700 3100-CONTAR-SALDOS.
036800*
036900     MOVE ZEROS TO WS-TOTAL-SALDOS-FINAL
037000     OPEN INPUT WALLET-BALANCE-FILE
037100*
037200     IF  WS-WALBALF-OK
037300         PERFORM 3110-LEER-SALDO
037400            THRU 3110-LEER-SALDO-EXIT
037500            UNTIL WS-WALBALF-EOF
037600         CLOSE WALLET-BALANCE-FILE
037700     END-IF
037800*
037900     .
038000 3100-CONTAR-SALDOS-EXIT.
038100     EXIT.
038200*
038300 3110-LEER-SALDO.
038400*
038500     READ WALLET-BALANCE-FILE
038600         AT END SET WS-WALBALF-EOF TO TRUE
038700         NOT AT END ADD 1 TO WS-TOTAL-SALDOS-FINAL
038800     END-READ
038900*
039000     .
039100 3110-LEER-SALDO-EXIT.
039200     EXIT.
039300*
039400 3200-CONTAR-TENENCIAS.
039500*
039600     MOVE ZEROS TO WS-TOTAL-TENENCIAS-FINAL
039700     OPEN INPUT HOLDING-FILE
039800*
039900     IF  WS-HOLDNGF-OK
040000         PERFORM 3210-LEER-TENENCIA
040100            THRU 3210-LEER-TENENCIA-EXIT
040200            UNTIL WS-HOLDNGF-EOF
040300         CLOSE HOLDING-FILE
040400     END-IF
040500*
040600     .
040700 3200-CONTAR-TENENCIAS-EXIT.
040800     EXIT.
040900*
041000 3210-LEER-TENENCIA.
041100*
041200     READ HOLDING-FILE
041300         AT END SET WS-HOLDNGF-EOF TO TRUE
041400         NOT AT END ADD 1 TO WS-TOTAL-TENENCIAS-FINAL
041500     END-READ
041600*
041700     .
041800 3210-LEER-TENENCIA-EXIT.
041900     EXIT.
042000*

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0050                                             *
000400*                                                                *
000500*  FECHA CREACION: 05/04/1991                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: RUTINA COMUN DE REDONDEO Y ARITMETICA DE         *
001200*               DINERO (MONEY-CALCULATOR). TODA LA CORRIDA       *
001300*               LLAMA A ESTA RUTINA PARA GARANTIZAR QUE UN       *
001400*               SOLO PUNTO DEFINA COMO SE REDONDEA UN MONTO,     *
001500*               UNA CANTIDAD DE TITULOS O UNA TASA.              *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002100*  ----------  ------------  ---------  ----------------------- *
002200*  05/04/1991  L.MEDINA      BPC-0050   VERSION ORIGINAL         *BPC-0050
002300*  14/02/1994  R.QUINTERO    BPC-0361   AGREGA REDONDEO DE TASA  *BPC-0361
002400*  30/07/1996  C.BRICENO     BPC-0512   AGREGA PORCENTAJE-MONTO  *BPC-0512
002500*  11/12/1998  A.SIFONTES    BPC-1099   REVISION PARA ANO 2000 - *BPC-1099
002600*                            NO SE ALMACENAN ANOS DE 2 DIGITOS   *
002700*                            EN ESTA RUTINA, SIN IMPACTO.        *
002800*  09/03/2001  R.QUINTERO    BPC-1355   AGREGA RATE-CONVERSION   *BPC-1355
002850*  16/06/2004  L.MEDINA      BPC-1521   WS-VALOR-TRUNCADO TENIA  *BPC-1521
002860*                            LA MISMA ESCALA (10 DEC) QUE LA     *
002870*                            ENTRADA - EL COMPUTE SIN ROUNDED NO *
002880*                            TRUNCABA NADA, WS-VALOR-RESTO DABA  *
002890*                            SIEMPRE CERO Y 1100 NUNCA REDONDEABA*
002895*                            HACIA ARRIBA. AJUSTADA A 2 DECIMALES*
002901*  18/06/2004  L.MEDINA      BPC-1525   LA CORRECCION BPC-1521   *BPC-1525
002902*                            QUEDO INCOMPLETA: AL DEJAR TAMBIEN A*
002903*                            WS-VALOR-TRUNCADO A 2 DECIMALES EL  *
002904*                            RESTO SEGUIA DANDO CERO SIEMPRE (LA *
002905*                            RESTA YA ENTRABA TRUNCADA). SE      *
002906*                            REGRESAN WS-VALOR-TRUNCADO/RESTO A  *
002907*                            LA ESCALA DE 10 DECIMALES DE LA     *
002908*                            ENTRADA Y SE AGREGA UN CAMPO NUEVO  *
002909*                            WS-VALOR-TRUNCADO-CTS A 2 DECIMALES *
002910*                            PARA HACER EL TRUNCADO REAL Y LA    *
002911*                            SALIDA FINAL.                       *
002920*  18/06/2004  L.MEDINA      BPC-1526   SWITCH DE CORRIDA Y       BPC-1526
002930*                            CONSTANTE DE REDONDEO PASAN A        *
002940*                            NIVEL 77                              *
002950******************************************************************
003000 IDENTIFICATION DIVISION.
003100*
003200 PROGRAM-ID.    B1C0050.
003300 AUTHOR.        L.MEDINA.
003400 INSTALLATION.  FACTORIA - BPC.
003500 DATE-WRITTEN.  05/04/1991.
003600 DATE-COMPILED.
003700 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
003800******************************************************************
003900*                                                                *
004000*        E N V I R O N M E N T         D I V I S I O N           *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600*
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     SWITCH-1 IS UPSI-0 ON STATUS IS SW-CORRIDA-REPROCESO
005100                        OFF STATUS IS SW-CORRIDA-NORMAL
005200     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005300*
005400 INPUT-OUTPUT SECTION.
005500******************************************************************
005600*                                                                *
005700*                D A T A            D I V I S I O N              *
005800*                                                                *
005900******************************************************************
006000 DATA DIVISION.
006100******************************************************************
006200*                                                                *
006300*         W O R K I N G   S T O R A G E   S E C T I O N          *
006400*                                                                *
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006650******************************************************************
006660*  18/06/2004 L.MEDINA BPC-1526 - SWITCH DE CORRIDA Y CONSTANTE  *
006670*  DE REDONDEO PASAN A NIVEL 77 (ESCALARES AISLADOS).            *
006680******************************************************************
006690 77  SW-CORRIDA-REPROCESO        PIC X(01)   VALUE 'N'.
006692 77  SW-CORRIDA-NORMAL           PIC X(01)   VALUE 'S'.
006694 77  CT-CIEN-CENTAVOS            PIC S9(01)V9(02) COMP-3
006696                                 VALUE .01.
006700******************************************************************
006800*                  AREA DE VARIABLES AUXILIARES                  *
006900******************************************************************
007000 01  WS-VARIABLES-AUXILIARES.
007100*
007200     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0050'.
007300     05  WS-VALOR-TRUNCADO       PIC S9(13)V9(10) COMP-3
007400                                 VALUE ZEROS.
007500     05  WS-VALOR-RESTO          PIC S9(13)V9(10) COMP-3
007600                                 VALUE ZEROS.
007700*    * AA12-I : VISTA EN BYTES DEL RESTO EMPACADO - SOLO PARA
007800*    *          VOLCADOS DE DEPURACION (DUMP) EN PRODUCCION
007900     05  WS-VALOR-RESTO-R REDEFINES WS-VALOR-RESTO
008000                                 PIC X(12).
008050*    * AA12-F
008060*    * AA13-I : VALOR YA TRUNCADO/AJUSTADO A 2 DECIMALES - LA
008070*    *          UNICA VISTA QUE SE MUEVE A MC-VALOR-SALIDA
008080     05  WS-VALOR-TRUNCADO-CTS   PIC S9(13)V9(02) COMP-3
008090                                 VALUE ZEROS.
008095*    * AA13-F
008200*    * AA10-I : VISTA ALTERNA DEL AREA DE TRABAJO PARA DEPURACION
008300     05  WS-AREA-IMPRESION       PIC X(20)   VALUE SPACES.
008400     05  WS-AREA-IMPRESION-R REDEFINES WS-AREA-IMPRESION.
008500         10  WS-IMP-SIGNO        PIC X(01).
008600         10  WS-IMP-ENTERO       PIC X(13).
008700         10  WS-IMP-DECIMAL      PIC X(06).
008800*    * AA10-F
008900*
009000     05  WS-FUNCION-INVALIDA     PIC X(20)   VALUE SPACES.
009100     05  WS-FUNCION-INVALIDA-R REDEFINES WS-FUNCION-INVALIDA.
009200         10  WS-FI-TEXTO         PIC X(12).
009300         10  WS-FI-FUNCION       PIC X(08).
009400     05  FILLER                  PIC X(01)   VALUE SPACES.
011100******************************************************************
011200*                    COPYS UTILIZADAS                            *
011300******************************************************************
011400 LINKAGE SECTION.
011500*
011600 01  MC-PARAMETROS.
011700     COPY B1WC010.
011800******************************************************************
011900*                                                                *
012000*           P R O C E D U R E      D I V I S I O N               *
012100*                                                                *
012200******************************************************************
012300 PROCEDURE DIVISION USING MC-PARAMETROS.
012400*
012500 MAINLINE.
012600*
012700     EVALUATE TRUE
012800         WHEN MC-FN-MONTO
012900             PERFORM 1000-ROUND-MONEY
013000                THRU 1000-ROUND-MONEY-EXIT
013100         WHEN MC-FN-COMPRA-CANT
013200             PERFORM 1100-ROUND-UP-QTY
013300                THRU 1100-ROUND-UP-QTY-EXIT
013400         WHEN MC-FN-VENTA-CANT
013500             PERFORM 1200-ROUND-DOWN-QTY
013600                THRU 1200-ROUND-DOWN-QTY-EXIT
013700         WHEN MC-FN-TASA
013800             PERFORM 1300-ROUND-RATE
013900                THRU 1300-ROUND-RATE-EXIT
014000         WHEN MC-FN-PORCENTAJE
014100             PERFORM 1400-PERCENTAGE-OF-AMOUNT
014200                THRU 1400-PERCENTAGE-OF-AMOUNT-EXIT
014300         WHEN MC-FN-CONVERSION
014400             PERFORM 1500-RATE-CONVERSION
014500                THRU 1500-RATE-CONVERSION-EXIT
014600         WHEN OTHER
014700             MOVE 'FUNCION NO VALIDA=>' TO WS-FI-TEXTO
014800             MOVE MC-FUNCION             TO WS-FI-FUNCION
014900             MOVE ZEROS                  TO MC-VALOR-SALIDA
015000     END-EVALUATE
015100*
015200     GOBACK
015300     .
015400******************************************************************
015500*  1000-ROUND-MONEY                                              *
015600*  REDONDEA UN MONTO A 2 DECIMALES, MODO HALF_UP.                *
015700******************************************************************
015800 1000-ROUND-MONEY.
015900*
016000     COMPUTE MC-VALOR-SALIDA ROUNDED = MC-VALOR-ENTRADA
016100*
016200     .
016300 1000-ROUND-MONEY-EXIT.
016400     EXIT.
016500******************************************************************
016600*  1100-ROUND-UP-QTY                                             *
016700*  REDONDEA HACIA ARRIBA (TECHO) UNA CANTIDAD DE TITULOS A 2     *
016800*  DECIMALES - FAVORECE AL CLIENTE EN UNA COMPRA POR MONTO.      *
016850*  BPC-1525 18/06/2004 - WS-VALOR-TRUNCADO/RESTO SE MANTIENEN A  *
016860*  LOS 10 DECIMALES DE MC-VALOR-ENTRADA PARA QUE LA RESTA PUEDA  *
016870*  DAR UN RESTO DISTINTO DE CERO. EL TRUNCADO REAL A 2 DECIMALES *
016880*  SE HACE EN WS-VALOR-TRUNCADO-CTS, QUE ES LO UNICO QUE SE      *
016890*  MUEVE A MC-VALOR-SALIDA.                                      *
016900******************************************************************
017000 1100-ROUND-UP-QTY.
017100*
017150     COMPUTE WS-VALOR-TRUNCADO-CTS = MC-VALOR-ENTRADA
017200     COMPUTE WS-VALOR-TRUNCADO     = WS-VALOR-TRUNCADO-CTS
017300     COMPUTE WS-VALOR-RESTO        = MC-VALOR-ENTRADA - WS-VALOR-TRUNCADO
017400*
017500     IF  WS-VALOR-RESTO GREATER THAN ZEROS
017600         ADD  CT-CIEN-CENTAVOS  TO WS-VALOR-TRUNCADO-CTS
017700     END-IF
017800*
017900     COMPUTE MC-VALOR-SALIDA = WS-VALOR-TRUNCADO-CTS
018000*
018100     .
018200 1100-ROUND-UP-QTY-EXIT.
018300     EXIT.
018400******************************************************************
018500*  1200-ROUND-DOWN-QTY                                           *
018600*  REDONDEA HACIA ABAJO (TRUNCA) UNA CANTIDAD DE TITULOS A 2     *
018700*  DECIMALES - USADO SOLO EN VENTA POR MONTO.                    *
018800******************************************************************
018900 1200-ROUND-DOWN-QTY.
019000*
019100     COMPUTE MC-VALOR-SALIDA = MC-VALOR-ENTRADA
019200*
019300     .
019400 1200-ROUND-DOWN-QTY-EXIT.
019500     EXIT.
019600******************************************************************
019700*  1300-ROUND-RATE                                               *
019800*  REDONDEA UNA TASA DE CAMBIO A 6 DECIMALES, MODO HALF_UP.      *
019900******************************************************************
020000 1300-ROUND-RATE.
020100*
020200     COMPUTE MC-TASA-ENTRADA ROUNDED = MC-TASA-ENTRADA
020300*
020400     .
020500 1300-ROUND-RATE-EXIT.
020600     EXIT.
020700******************************************************************
020800*  1400-PERCENTAGE-OF-AMOUNT                                     *
020900*  CALCULA UN PORCENTAJE SOBRE UN MONTO, REDONDEADO A 2 DEC.     *
021000******************************************************************
021100 1400-PERCENTAGE-OF-AMOUNT.
021200*
021300     COMPUTE MC-VALOR-SALIDA ROUNDED =
021400             MC-VALOR-ENTRADA * MC-PORCENTAJE-ENTRADA
021500*
021600     .
021700 1400-PERCENTAGE-OF-AMOUNT-EXIT.
021800     EXIT.
021900******************************************************************
022000*  1500-RATE-CONVERSION                                          *
022100*  CONVIERTE UN MONTO A OTRA DIVISA APLICANDO LA TASA RECIBIDA.  *
022200******************************************************************
022300 1500-RATE-CONVERSION.
022400*
022500     COMPUTE MC-VALOR-SALIDA ROUNDED =
022600             MC-VALOR-ENTRADA * MC-TASA-ENTRADA
022700*
022800     .
022900 1500-RATE-CONVERSION-EXIT.
023000     EXIT.
023100*

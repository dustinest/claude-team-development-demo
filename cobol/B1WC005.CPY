000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC005                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA TABLA DE PRECIOS DE TITULOS         *
000800*               (SECPRCF) - CLAVE POR SIMBOLO. CARGADA UNA VEZ   *
000900*               AL INICIO DE LA CORRIDA.                         *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  30/06/1990  C.BRICENO     BPC-0005   VERSION ORIGINAL         *BPC-0005
001700******************************************************************
001800 01  SP-REGISTRO-PRECIO.
001900     05  SP-SIMBOLO              PIC X(06).
002000     05  SP-PRECIO-ACTUAL        PIC S9(13)V9(02) COMP-3.
002100     05  FILLER                  PIC X(05).
002200*
002300 01  SP-REGISTRO-PRECIO-R REDEFINES SP-REGISTRO-PRECIO.
002400     05  SP-SIMBOLO-K            PIC X(06).
002500     05  FILLER                  PIC X(08).
002600*
002700******************************************************************
002800*          TABLA EN MEMORIA - CARGADA UNA VEZ POR CORRIDA        *
002900******************************************************************
003000 01  SP-TABLA-PRECIOS.
003100     05  SP-TOTAL-PRECIOS        PIC S9(04) COMP VALUE ZEROS.
003200     05  SP-FILA OCCURS 0 TO 500 TIMES
003300                 DEPENDING ON SP-TOTAL-PRECIOS
003400                 ASCENDING KEY IS SP-SIMBOLO-T
003500                 INDEXED BY SP-IDX.
003600         10  SP-SIMBOLO-T        PIC X(06).
003700         10  SP-PRECIO-ACTUAL-T  PIC S9(13)V9(02) COMP-3.

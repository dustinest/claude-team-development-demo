000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0200                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/04/1991                                    *
000600*                                                                *
000700*  AUTOR: R.QUINTERO                                             *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: SERVICIO DE TASAS DE CAMBIO (EXCHANGE-RATE).     *
001200*               MANTIENE LA TABLA DE TASAS (CARGADA UNA SOLA      *
001300*               VEZ DEL ARCHIVO XCHRATF) Y CONVIERTE UN MONTO     *
001400*               DE UNA DIVISA A OTRA. SI ORIGEN = DESTINO LA      *
001500*               TASA ES 1.000000 SIN CONSULTAR EL ARCHIVO. SI     *
001600*               NO EXISTE LA TASA PARA EL PAR SOLICITADO ES UN    *
001700*               ERROR DURO - LA SOLICITUD QUE LO ORIGINO FALLA.   *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002300*  ----------  ------------  ---------  ----------------------- *
002400*  09/04/1991  R.QUINTERO    BPC-0200   VERSION ORIGINAL         *BPC-0200
002500*  03/03/1995  L.MEDINA      BPC-0402   CAMBIA BUSQUEDA LINEAL   *BPC-0402
002600*                            POR SEARCH ALL (TABLA ORDENADA)     *
002700*  09/11/1998  A.SIFONTES    BPC-1103   REVISION PARA ANO 2000 - *BPC-1103
002800*                            SIN CAMPOS DE FECHA, SIN IMPACTO.   *
002900*                            CERTIFICADO.                        *
003000*  22/08/2000  C.BRICENO     BPC-1210   AGREGA REGLA DE MISMA    *BPC-1210
003100*                            DIVISA (TASA FIJA 1.000000)         *
003150*  18/06/2004  R.QUINTERO    BPC-1526   SWITCHES DE PROGRAMA      BPC-1526
003160*                            PASAN A NIVEL 77                     *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    B1C0200.
003600 AUTHOR.        R.QUINTERO.
003700 INSTALLATION.  FACTORIA - BPC.
003800 DATE-WRITTEN.  09/04/1991.
003900 DATE-COMPILED.
004000 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500*
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     SWITCH-1 IS UPSI-0 ON STATUS IS SW-RECARGAR-TABLA
005000                        OFF STATUS IS SW-TABLA-VIGENTE
005100     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT EXCHANGE-RATE-FILE ASSIGN TO XCHRATF
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS WS-XCHRATF-STATUS.
005800******************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 FD  EXCHANGE-RATE-FILE
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD.
006500     COPY B1WC006.
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006710*  18/06/2004 R.QUINTERO BPC-1526 - SWITCHES DE PROGRAMA PASAN A *
006720*  NIVEL 77 (ESCALARES AISLADOS).                                *
006730 77  SW-RECARGAR-TABLA           PIC X(01)   VALUE 'N'.
006740 77  SW-TABLA-VIGENTE            PIC X(01)   VALUE 'S'.
006800*
006900 01  WS-VARIABLES-AUXILIARES.
007000     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0200'.
007100     05  WS-XCHRATF-STATUS       PIC X(02)   VALUE ZEROS.
007200         88  WS-XCHRATF-OK                VALUE '00'.
007300         88  WS-XCHRATF-EOF                VALUE '10'.
007400     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
007500         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
007600         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
007700*
007800*    * AA30-I : VISTA ALTERNA DE LA CLAVE DE BUSQUEDA
007900     05  WS-CLAVE-BUSCADA        PIC X(06)   VALUE SPACES.
008000     05  WS-CLAVE-BUSCADA-R  REDEFINES WS-CLAVE-BUSCADA.
008100         10  WS-CB-ORIGEN        PIC X(03).
008200         10  WS-CB-DESTINO       PIC X(03).
008300*    * AA30-F
008400*
008500*    * AA31-I : VISTA ALTERNA DE LA TASA PARA IMPRESION DE ERROR
008600     05  WS-TASA-EDITADA         PIC ZZZZ9.999999 VALUE ZEROS.
008700*    * AA31-F
008800*
008900*    * AA32-I : VISTA ALTERNA DEL MONTO CONVERTIDO PARA
009000*    *          MENSAJES DE DIAGNOSTICO CUANDO NO HAY TASA
009100     05  WS-MONTO-DIAGNOSTICO    PIC S9(13)V9(02) COMP-3
009200                                 VALUE ZEROS.
009300     05  WS-MONTO-DIAGNOSTICO-R REDEFINES WS-MONTO-DIAGNOSTICO
009400                                 PIC X(08).
009500*    * AA32-F
009600     05  FILLER                  PIC X(01)   VALUE SPACES.
010200*
010300 01  MC-PARAMETROS-LLAMADA.
010400     COPY B1WC010.
010500*
010600 LINKAGE SECTION.
010700*
010800 01  RC-PARAMETROS.
010900     COPY B1WC012.
011000******************************************************************
011100 PROCEDURE DIVISION USING RC-PARAMETROS.
011200*
011300 MAINLINE.
011400*
011500     IF  WS-ES-PRIMERA-VEZ OR SW-RECARGAR-TABLA
011600         PERFORM 1900-CARGAR-TABLA-TASAS
011700            THRU 1900-CARGAR-TABLA-TASAS-EXIT
011800         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
011900     END-IF
012000*
012100     SET RC-TASA-OK TO TRUE
012200     MOVE ZEROS TO RC-TASA-APLICADA
012300     MOVE ZEROS TO RC-MONTO-CONVERTIDO
012400*
012500     PERFORM 2000-GET-RATE
012600        THRU 2000-GET-RATE-EXIT
012700*
012800     IF  RC-TASA-OK
012900         PERFORM 2100-CONVERT
013000            THRU 2100-CONVERT-EXIT
013100     END-IF
013200*
013300     GOBACK
013400     .
013500******************************************************************
013600*  2000-GET-RATE                                                 *
013700*  SI ORIGEN = DESTINO LA TASA ES FIJA 1.000000. DE LO           *
013800*  CONTRARIO SE BUSCA EN LA TABLA CARGADA DE XCHRATF.            *
013900******************************************************************
014000 2000-GET-RATE.
014100*
014200     IF  RC-DIVISA-ORIGEN EQUAL RC-DIVISA-DESTINO
014300         MOVE 1.000000 TO RC-TASA-APLICADA
014400     ELSE
014500         MOVE RC-DIVISA-ORIGEN  TO WS-CB-ORIGEN
014600         MOVE RC-DIVISA-DESTINO TO WS-CB-DESTINO
014700*
014800         SEARCH ALL ER-FILA
014900             AT END
015000                 SET RC-TASA-NO-EXISTE TO TRUE
015100                 MOVE ZEROS TO WS-TASA-EDITADA
015200                 DISPLAY 'B1C0200 - TASA NO ENCONTRADA PARA '
015300                         RC-DIVISA-ORIGEN '/' RC-DIVISA-DESTINO
015400             WHEN ER-CLAVE-TABLA (ER-IDX) EQUAL WS-CLAVE-BUSCADA
015500                 MOVE ER-TASA-T (ER-IDX) TO RC-TASA-APLICADA
015600         END-SEARCH
015700     END-IF
015800*
015900     .
016000 2000-GET-RATE-EXIT.
016100     EXIT.
016200******************************************************************
016300*  2100-CONVERT                                                  *
016400*  MONTO-CONVERTIDO = REDONDEO-MONTO(MONTO-ENTRADA * TASA)       *
016500******************************************************************
016600 2100-CONVERT.
016700*
016800     MOVE RC-MONTO-ENTRADA  TO MC-VALOR-ENTRADA
016900     MOVE RC-TASA-APLICADA  TO MC-TASA-ENTRADA
017000     SET  MC-FN-CONVERSION  TO TRUE
017100     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
017200     MOVE MC-VALOR-SALIDA   TO RC-MONTO-CONVERTIDO
017300*
017400     .
017500 2100-CONVERT-EXIT.
017600     EXIT.
017700******************************************************************
017800*  1900-CARGAR-TABLA-TASAS                                       *
017900*  CARGA UNA SOLA VEZ LA TABLA DE TASAS DESDE XCHRATF - EL       *
018000*  ARCHIVO DEBE VENIR ORDENADO ASCENDENTE POR PAR ORIGEN/DESTINO *
018100*  PARA QUE OPERE EL SEARCH ALL.                                 *
018200******************************************************************
018300 1900-CARGAR-TABLA-TASAS.
018400*
018500     MOVE ZEROS TO ER-TOTAL-TASAS
018600     OPEN INPUT EXCHANGE-RATE-FILE
018700*
018800     IF  NOT WS-XCHRATF-OK
018900         DISPLAY 'B1C0200 - ERROR AL ABRIR XCHRATF ' WS-XCHRATF-STATUS
019000         GOBACK
019100     END-IF
019200*
019300     PERFORM 1910-LEER-TASA
019400        THRU 1910-LEER-TASA-EXIT
019500*
019600     PERFORM 1920-CARGAR-TASA-EN-TABLA
019700        THRU 1920-CARGAR-TASA-EN-TABLA-EXIT
019800        UNTIL WS-XCHRATF-EOF
019900*
020000     CLOSE EXCHANGE-RATE-FILE
020100*
020200     .
020300 1900-CARGAR-TABLA-TASAS-EXIT.
020400     EXIT.
020500*
020600 1910-LEER-TASA.
020700*
020800     READ EXCHANGE-RATE-FILE
020900         AT END SET WS-XCHRATF-EOF TO TRUE
021000     END-READ
021100*
021200     .
021300 1910-LEER-TASA-EXIT.
021400     EXIT.
021500*
021600 1920-CARGAR-TASA-EN-TABLA.
021700*
021800     ADD 1 TO ER-TOTAL-TASAS
021900     IF  ER-TOTAL-TASAS GREATER THAN 300
022000         DISPLAY 'B1C0200 - TABLA DE TASAS LLENA - IGNORADA'
022100         SUBTRACT 1 FROM ER-TOTAL-TASAS
022200     ELSE
022300         MOVE ER-DIVISA-ORIGEN  TO ER-DIVISA-ORIGEN-T (ER-TOTAL-TASAS)
022400         MOVE ER-DIVISA-DESTINO TO ER-DIVISA-DESTINO-T (ER-TOTAL-TASAS)
022500         MOVE ER-TASA           TO ER-TASA-T (ER-TOTAL-TASAS)
022600     END-IF
022700*
022800     PERFORM 1910-LEER-TASA
022900        THRU 1910-LEER-TASA-EXIT
023000*
023100     .
023200 1920-CARGAR-TASA-EN-TABLA-EXIT.
023300     EXIT.
023400*

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC008                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REGISTRO DEL MAYOR DE OPERACIONES     *
000800*               DE COMPRA/VENTA (TRDLEDGF) - UNA FILA POR        *
000900*               SOLICITUD BUY/SELL, EXITOSA O FALLIDA.           *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S              *
001300******************************************************************
001400*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001500*  ----------  ------------  ---------  ----------------------- *
001600*  11/09/1990  L.MEDINA      BPC-0008   VERSION ORIGINAL         *BPC-0008
001700******************************************************************
001800 01  TR-REGISTRO-OPERACION.
001900     05  TR-SECUENCIA            PIC 9(06).
002000     05  TR-USUARIO              PIC X(10).
002100     05  TR-SIMBOLO              PIC X(06).
002200     05  TR-TIPO-OPERACION       PIC X(04).
002300         88  TR-ES-COMPRA                 VALUE 'BUY '.
002400         88  TR-ES-VENTA                  VALUE 'SELL'.
002500     05  TR-TIPO-ORDEN           PIC X(09).
002600     05  TR-CANTIDAD             PIC S9(11)V9(02).
002700     05  TR-PRECIO-UNITARIO      PIC S9(13)V9(02).
002800     05  TR-DIVISA               PIC X(03).
002900     05  TR-MONTO-TOTAL          PIC S9(13)V9(02).
003000     05  TR-COMISION             PIC S9(13)V9(02).
003100     05  TR-ESTATUS              PIC X(09).
003200         88  TR-COMPLETADA                VALUE 'COMPLETED'.
003300         88  TR-FALLIDA                   VALUE 'FAILED   '.
003400     05  FILLER                  PIC X(05).
003500*
003600 01  TR-REGISTRO-OPERACION-R REDEFINES TR-REGISTRO-OPERACION.
003700     05  TR-CLAVE-SECUENCIA      PIC 9(06).
003800     05  FILLER                  PIC X(104).

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC010                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0050         *
000800*               (MONEY-CALCULATOR). COMPARTIDO ENTRE LA          *
000900*               WORKING-STORAGE DE QUIEN LLAMA Y LA LINKAGE      *
001000*               DE B1C0050.                                      *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  05/04/1991  L.MEDINA      BPC-0010   VERSION ORIGINAL         *BPC-0010
001800******************************************************************
001900 01  MC-PARAMETROS.
002000     05  MC-FUNCION              PIC X(08).
002100         88  MC-FN-MONTO                  VALUE 'RNDMONEY'.
002200         88  MC-FN-COMPRA-CANT            VALUE 'RNDUPQTY'.
002300         88  MC-FN-VENTA-CANT             VALUE 'RNDDNQTY'.
002400         88  MC-FN-TASA                   VALUE 'RNDRATE '.
002500         88  MC-FN-PORCENTAJE              VALUE 'PCTAMT  '.
002600         88  MC-FN-CONVERSION              VALUE 'RATECNV '.
002700     05  MC-VALOR-ENTRADA        PIC S9(13)V9(10) COMP-3.
002800     05  MC-TASA-ENTRADA         PIC S9(07)V9(06) COMP-3.
002900     05  MC-PORCENTAJE-ENTRADA   PIC S9V9(04) COMP-3.
003000     05  MC-VALOR-SALIDA         PIC S9(13)V9(02) COMP-3.
003100     05  FILLER                  PIC X(04).

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0100                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/04/1991                                    *
000600*                                                                *
000700*  AUTOR: R.QUINTERO                                             *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: CALCULO DE COMISIONES (FEE-CALCULATION).         *
001200*               BUSCA LA REGLA DE COMISION EN LA TABLA DE         *
001300*               REGLAS (CARGADA UNA SOLA VEZ DEL ARCHIVO DE       *
001400*               REGLAS) SEGUN EL TIPO SEA TRADING O EXCHANGE,     *
001500*               Y CALCULA COMISION = FIJA + PORCENTAJE*MONTO.    *
001600*               SI NO HAY REGLA EN ARCHIVO SE USAN LOS VALORES    *
001700*               POR DEFECTO DEL NEGOCIO (NO ES UN ERROR).         *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002300*  ----------  ------------  ---------  ----------------------- *
002400*  09/04/1991  R.QUINTERO    BPC-0100   VERSION ORIGINAL         *BPC-0100
002500*  22/09/1993  L.MEDINA      BPC-0288   CORRIGE COMPARACION DE   *BPC-0288
002600*                            SIMBOLO EN BUSQUEDA TRADING         *
002700*  18/06/1997  C.BRICENO     BPC-0601   CAMBIA VALORES POR       *BPC-0601
002800*                            DEFECTO SEGUN NUEVA POLITICA        *
002900*  09/11/1998  A.SIFONTES    BPC-1102   REVISION PARA ANO 2000 - *BPC-1102
003000*                            SIN CAMPOS DE FECHA EN ESTE MODULO, *
003100*                            SIN IMPACTO. CERTIFICADO.           *
003200*  14/05/2002  R.QUINTERO    BPC-1408   PERMITE RECARGA DE TABLA *BPC-1408
003300*                            EN REPROCESO (UPSI-0)               *
003310*  18/06/2004  A.SIFONTES    BPC-1524   CT-TRADING-FIJA/PCT Y    *BPC-1524
003315*                            CT-EXCHANGE-FIJA/PCT SE QUEDABAN CON*
003320*                            EL VALOR DE LA ULTIMA REGLA HALLADA *
003325*                            EN LA CORRIDA - EL VALUE INICIAL SOLO*
003330*                            APLICA UNA VEZ AL CARGAR EL PROGRAMA*
003335*                            Y NO HAY CANCEL ENTRE SOLICITUDES.  *
003340*                            AHORA SE REINICIAN AL DEFECTO ANTES *
003345*                            DE CADA BUSQUEDA DE REGLA.          *
003350*  18/06/2004  A.SIFONTES    BPC-1526   MONTO INTERMEDIO Y        BPC-1526
003355*                            SWITCHES DE PROGRAMA PASAN A NIVEL 77*
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600*
003700 PROGRAM-ID.    B1C0100.
003800 AUTHOR.        R.QUINTERO.
003900 INSTALLATION.  FACTORIA - BPC.
004000 DATE-WRITTEN.  09/04/1991.
004100 DATE-COMPILED.
004200 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700*
004800 SOURCE-COMPUTER.  IBM-370.
004900 OBJECT-COMPUTER.  IBM-370.
005000 SPECIAL-NAMES.
005100     SWITCH-1 IS UPSI-0 ON STATUS IS SW-RECARGAR-TABLA
005200                        OFF STATUS IS SW-TABLA-VIGENTE
005300     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT FEE-RULE-FILE   ASSIGN TO FEERULF
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WS-FEERULF-STATUS.
006000******************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  FEE-RULE-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD.
006700     COPY B1WC004.
006800******************************************************************
006900 WORKING-STORAGE SECTION.
006910*  18/06/2004 A.SIFONTES BPC-1526 - MONTO INTERMEDIO Y SWITCHES  *
006920*  DE PROGRAMA PASAN A NIVEL 77 (ESCALARES AISLADOS).            *
006930 77  WS-MONTO-COMISION-PCT       PIC S9(13)V9(02) COMP-3
006940                                 VALUE ZEROS.
006950 77  SW-RECARGAR-TABLA           PIC X(01)   VALUE 'N'.
006960 77  SW-TABLA-VIGENTE            PIC X(01)   VALUE 'S'.
006970 77  SW-REGLA-ENCONTRADA         PIC X(01)   VALUE 'N'.
006980     88  SW-SE-ENCONTRO-REGLA        VALUE 'S'.
006990*
007000*
007100 01  WS-VARIABLES-AUXILIARES.
007200     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0100'.
007300     05  WS-FEERULF-STATUS       PIC X(02)   VALUE ZEROS.
007400         88  WS-FEERULF-OK                VALUE '00'.
007500         88  WS-FEERULF-EOF                VALUE '10'.
007600     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
007700         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
007800         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
008100*
008200*    * AA20-I : VISTA ALTERNA DE LA CLAVE DE BUSQUEDA TRADING
008300     05  WS-CLAVE-TRADING        PIC X(14)   VALUE SPACES.
008400     05  WS-CLAVE-TRADING-R  REDEFINES WS-CLAVE-TRADING.
008500         10  WS-CT-TIPO          PIC X(08).
008600         10  WS-CT-SIMBOLO       PIC X(06).
008700*    * AA20-F
008800*
008900*    * AA21-I : VISTA ALTERNA DE LA CLAVE DE BUSQUEDA EXCHANGE
009000     05  WS-CLAVE-EXCHANGE       PIC X(14)   VALUE SPACES.
009100     05  WS-CLAVE-EXCHANGE-R REDEFINES WS-CLAVE-EXCHANGE.
009200         10  WS-CE-ORIGEN        PIC X(03).
009300         10  WS-CE-DESTINO       PIC X(03).
009400         10  FILLER              PIC X(08).
009500*    * AA21-F
009600     05  FILLER                  PIC X(01)   VALUE SPACES.
010400*
010500 01  CT-VALORES-POR-DEFECTO.
010600     05  CT-TRADING-FIJA         PIC S9(13)V9(02) COMP-3
010700                                 VALUE .50.
010800     05  CT-TRADING-PORCENTAJE   PIC S9V9(04) COMP-3
010900                                 VALUE .0100.
011000     05  CT-EXCHANGE-FIJA        PIC S9(13)V9(02) COMP-3
011100                                 VALUE .25.
011200     05  CT-EXCHANGE-PORCENTAJE  PIC S9V9(04) COMP-3
011300                                 VALUE .0050.
011400     05  FILLER                  PIC X(01)   VALUE SPACES.
011500*
011600 01  MC-PARAMETROS-LLAMADA.
011700     COPY B1WC010.
011800*
011900 LINKAGE SECTION.
012000*
012100 01  FC-PARAMETROS.
012200     COPY B1WC011.
012300******************************************************************
012400 PROCEDURE DIVISION USING FC-PARAMETROS.
012500*
012600 MAINLINE.
012700*
012800     IF  WS-ES-PRIMERA-VEZ OR SW-RECARGAR-TABLA
012900         PERFORM 1900-CARGAR-TABLA-REGLAS
013000            THRU 1900-CARGAR-TABLA-REGLAS-EXIT
013100         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
013200     END-IF
013300*
013400     MOVE ZEROS TO FC-COMISION-CALCULADA
013500     MOVE 'N'   TO SW-REGLA-ENCONTRADA
013600*
013700     EVALUATE TRUE
013800         WHEN FC-FN-TRADING
013900             PERFORM 1000-CALCULATE-TRADING-FEE
014000                THRU 1000-CALCULATE-TRADING-FEE-EXIT
014100         WHEN FC-FN-EXCHANGE
014200             PERFORM 1100-CALCULATE-EXCHANGE-FEE
014300                THRU 1100-CALCULATE-EXCHANGE-FEE-EXIT
014400     END-EVALUATE
014500*
014600     GOBACK
014700     .
014800******************************************************************
014900*  1000-CALCULATE-TRADING-FEE                                    *
015000*  COMISION = FIJA + REDONDEO(MONTO * PORCENTAJE)                *
015050*  BPC-1524 18/06/2004 - REINICIA CT-TRADING-FIJA/PORCENTAJE AL  *
015070*  DEFECTO DEL NEGOCIO ANTES DE BUSCAR, PUES EL PROGRAMA QUEDA   *
015080*  RESIDENTE ENTRE SOLICITUDES Y EL VALUE INICIAL NO SE REPITE.  *
015100******************************************************************
015200 1000-CALCULATE-TRADING-FEE.
015300*
015310     MOVE .50    TO CT-TRADING-FIJA
015320     MOVE .0100  TO CT-TRADING-PORCENTAJE
015330*
015400     MOVE FC-SIMBOLO   TO WS-CT-SIMBOLO
015500     MOVE 'TRADING '   TO WS-CT-TIPO
015600*
015700     SET FR-IDX TO 1
015800     SET SW-REGLA-ENCONTRADA TO 'N'
015900*
016000     PERFORM 1010-BUSCAR-REGLA-TRADING
016100        THRU 1010-BUSCAR-REGLA-TRADING-EXIT
016200        VARYING FR-IDX FROM 1 BY 1
016300          UNTIL FR-IDX GREATER THAN FR-TOTAL-REGLAS
016400             OR SW-SE-ENCONTRO-REGLA
016500*
016600     IF  SW-SE-ENCONTRO-REGLA
016700         MOVE FR-COMISION-FIJA-T (FR-IDX)    TO CT-TRADING-FIJA
016800         MOVE FR-COMISION-PCT-T (FR-IDX)
016900                                              TO CT-TRADING-PORCENTAJE
017000     END-IF
017100*
017200     MOVE FC-MONTO-BASE          TO MC-VALOR-ENTRADA
017300     MOVE CT-TRADING-PORCENTAJE  TO MC-PORCENTAJE-ENTRADA
017400     SET  MC-FN-PORCENTAJE       TO TRUE
017500     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
017600     MOVE MC-VALOR-SALIDA        TO WS-MONTO-COMISION-PCT
017700*
017800     COMPUTE FC-COMISION-CALCULADA =
017900             CT-TRADING-FIJA + WS-MONTO-COMISION-PCT
018000*
018100     .
018200 1000-CALCULATE-TRADING-FEE-EXIT.
018300     EXIT.
018400*
018500 1010-BUSCAR-REGLA-TRADING.
018600*
018700     IF  FR-ES-TRADING-T (FR-IDX)
018800         AND FR-SIMBOLO-T (FR-IDX) EQUAL WS-CT-SIMBOLO
018900         SET SW-SE-ENCONTRO-REGLA TO TRUE
019000     END-IF
019100*
019200     .
019300 1010-BUSCAR-REGLA-TRADING-EXIT.
019400     EXIT.
019500******************************************************************
019600*  1100-CALCULATE-EXCHANGE-FEE                                   *
019700*  COMISION = FIJA + REDONDEO(MONTO * PORCENTAJE)                *
019750*  BPC-1524 18/06/2004 - REINICIA CT-EXCHANGE-FIJA/PORCENTAJE AL *
019770*  DEFECTO DEL NEGOCIO ANTES DE BUSCAR (VER 1000-CALCULATE-      *
019780*  TRADING-FEE, MISMA CAUSA).                                    *
019800******************************************************************
019900 1100-CALCULATE-EXCHANGE-FEE.
020000*
020010     MOVE .25    TO CT-EXCHANGE-FIJA
020020     MOVE .0050  TO CT-EXCHANGE-PORCENTAJE
020030*
020100     MOVE FC-DIVISA-ORIGEN   TO WS-CE-ORIGEN
020200     MOVE FC-DIVISA-DESTINO  TO WS-CE-DESTINO
020300*
020400     SET FR-IDX TO 1
020500     SET SW-REGLA-ENCONTRADA TO 'N'
020600*
020700     PERFORM 1110-BUSCAR-REGLA-EXCHANGE
020800        THRU 1110-BUSCAR-REGLA-EXCHANGE-EXIT
020900        VARYING FR-IDX FROM 1 BY 1
021000          UNTIL FR-IDX GREATER THAN FR-TOTAL-REGLAS
021100             OR SW-SE-ENCONTRO-REGLA
021200*
021300     IF  SW-SE-ENCONTRO-REGLA
021400         MOVE FR-COMISION-FIJA-T (FR-IDX)    TO CT-EXCHANGE-FIJA
021500         MOVE FR-COMISION-PCT-T (FR-IDX)
021600                                              TO CT-EXCHANGE-PORCENTAJE
021700     END-IF
021800*
021900     MOVE FC-MONTO-BASE           TO MC-VALOR-ENTRADA
022000     MOVE CT-EXCHANGE-PORCENTAJE  TO MC-PORCENTAJE-ENTRADA
022100     SET  MC-FN-PORCENTAJE        TO TRUE
022200     CALL 'B1C0050' USING MC-PARAMETROS-LLAMADA
022300     MOVE MC-VALOR-SALIDA         TO WS-MONTO-COMISION-PCT
022400*
022500     COMPUTE FC-COMISION-CALCULADA =
022600             CT-EXCHANGE-FIJA + WS-MONTO-COMISION-PCT
022700*
022800     .
022900 1100-CALCULATE-EXCHANGE-FEE-EXIT.
023000     EXIT.
023100*
023200 1110-BUSCAR-REGLA-EXCHANGE.
023300*
023400     IF  FR-ES-EXCHANGE-T (FR-IDX)
023500         AND FR-DIVISA-ORIGEN-T (FR-IDX)  EQUAL WS-CE-ORIGEN
023600         AND FR-DIVISA-DESTINO-T (FR-IDX) EQUAL WS-CE-DESTINO
023700         SET SW-SE-ENCONTRO-REGLA TO TRUE
023800     END-IF
023900*
024000     .
024100 1110-BUSCAR-REGLA-EXCHANGE-EXIT.
024200     EXIT.
024300******************************************************************
024400*  1900-CARGAR-TABLA-REGLAS                                      *
024500*  CARGA UNA SOLA VEZ LA TABLA DE REGLAS DE COMISION DESDE EL    *
024600*  ARCHIVO DE REFERENCIA FEERULF.                                *
024700******************************************************************
024800 1900-CARGAR-TABLA-REGLAS.
024900*
025000     MOVE ZEROS TO FR-TOTAL-REGLAS
025100     OPEN INPUT FEE-RULE-FILE
025200*
025300     IF  NOT WS-FEERULF-OK
025400         DISPLAY 'B1C0100 - ERROR AL ABRIR FEERULF ' WS-FEERULF-STATUS
025500         GOBACK
025600     END-IF
025700*
025800     PERFORM 1910-LEER-REGLA
025900        THRU 1910-LEER-REGLA-EXIT
026000*
026100     PERFORM 1920-CARGAR-REGLA-EN-TABLA
026200        THRU 1920-CARGAR-REGLA-EN-TABLA-EXIT
026300        UNTIL WS-FEERULF-EOF
026400*
026500     CLOSE FEE-RULE-FILE
026600*
026700     .
026800 1900-CARGAR-TABLA-REGLAS-EXIT.
026900     EXIT.
027000*
027100 1910-LEER-REGLA.
027200*
027300     READ FEE-RULE-FILE
027400         AT END SET WS-FEERULF-EOF TO TRUE
027500     END-READ
027600*
027700     .
027800 1910-LEER-REGLA-EXIT.
027900     EXIT.
028000*
028100 1920-CARGAR-REGLA-EN-TABLA.
028200*
028300     ADD 1 TO FR-TOTAL-REGLAS
028400     IF  FR-TOTAL-REGLAS GREATER THAN 200
028500         DISPLAY 'B1C0100 - TABLA DE REGLAS LLENA - IGNORADA'
028600         SUBTRACT 1 FROM FR-TOTAL-REGLAS
028700     ELSE
028800        MOVE FR-TIPO-REGLA     TO FR-TIPO-REGLA-T (FR-TOTAL-REGLAS)
028900        MOVE FR-SIMBOLO        TO FR-SIMBOLO-T (FR-TOTAL-REGLAS)
029000        MOVE FR-DIVISA-ORIGEN  TO FR-DIVISA-ORIGEN-T (FR-TOTAL-REGLAS)
029100        MOVE FR-DIVISA-DESTINO TO FR-DIVISA-DESTINO-T (FR-TOTAL-REGLAS)
029200        MOVE FR-COMISION-FIJA  TO FR-COMISION-FIJA-T (FR-TOTAL-REGLAS)
029300        MOVE FR-COMISION-PORCENTUAL
029400                               TO FR-COMISION-PCT-T (FR-TOTAL-REGLAS)
029500     END-IF
029600*
029700     PERFORM 1910-LEER-REGLA
029800        THRU 1910-LEER-REGLA-EXIT
029900*
030000     .
030100 1920-CARGAR-REGLA-EN-TABLA-EXIT.
030200     EXIT.
030300*

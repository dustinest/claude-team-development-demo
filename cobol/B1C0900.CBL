000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0900                                             *
000400*                                                                *
000500*  FECHA CREACION: 02/02/1991                                    *
000600*                                                                *
000700*  AUTOR: L.MEDINA                                               *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: REPORTE DE CIERRE DE LA CORRIDA (CORTE DE        *
001200*               CONTROL POR TIPO DE SOLICITUD). EL DRIVER LLAMA   *
001300*               UNA VEZ POR SOLICITUD PROCESADA PARA ACUMULAR     *
001400*               (FUNCION ACUMULAR) Y UNA VEZ AL FINAL DE LA       *
001500*               CORRIDA PARA IMPRIMIR EL RENGLON POR TIPO Y LOS   *
001600*               GRANDES TOTALES (FUNCION IMPRIMIR) EN SUMRPTF.    *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S              *
002000******************************************************************
002100*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002200*  ----------  ------------  ---------  ----------------------- *
002300*  02/02/1991  L.MEDINA      BPC-0900   VERSION ORIGINAL         *BPC-0900
002400*  23/11/1998  A.SIFONTES    BPC-1260   CORRECCION FORMATO ANO   *BPC-1260
002500*                            DE LA FECHA DE CORRIDA A 4 DIGITOS  *
002600*                            (ANTES YYMMDD - REVISION ANO 2000)  *
002700*  22/08/2000  C.BRICENO     BPC-1212   AGREGA CONTADOR DE       *BPC-1212
002800*                            TENENCIAS Y SALDOS AL PIE DEL       *
002900*                            REPORTE                              *
002910*  18/06/2004  A.SIFONTES    BPC-1527   EL RENGLON DE RETIROS     BPC-1527
002920*                            IMPRIMIA 'WITHDRAW' (CODIGO CORTO   *
002930*                            DE RQ-TIPO USADO PARA EL CORTE DE   *
002940*                            CONTROL) EN VEZ DE 'WITHDRAWAL'     *
002950*                            (ETIQUETA COMPLETA QUE PIDE EL      *
002960*                            REPORTE - VER TX-TYPE EN B1C0400).  *
002970*                            9110 AHORA SUSTITUYE LA ETIQUETA    *
002980*                            SOLO PARA IMPRESION, SIN TOCAR EL   *
002990*                            CODIGO USADO PARA EL CORTE.         *
002995*  18/06/2004  A.SIFONTES    BPC-1526   WS-PRIMERA-VEZ PASA A     BPC-1526
002996*                            NIVEL 77 (ESTANDAR DE LA CASA)      *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.    B1C0900.
003400 AUTHOR.        L.MEDINA.
003500 INSTALLATION.  FACTORIA - BPC.
003600 DATE-WRITTEN.  02/02/1991.
003700 DATE-COMPILED.
003800 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300*
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITO-VALIDO IS '0' THRU '9'.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SUMMARY-REPORT-FILE ASSIGN TO SUMRPTF
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS WS-SUMRPTF-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 FD  SUMMARY-REPORT-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  SR-RENGLON-REPORTE          PIC X(80).
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500*
006510*  18/06/2004 A.SIFONTES BPC-1526 - WS-PRIMERA-VEZ BAJA A NIVEL
006520*  77 (ESCALAR AISLADO, NO PERTENECE A NINGUN GRUPO DE REGISTRO).
006530 77  WS-PRIMERA-VEZ              PIC X(01)   VALUE 'S'.
006540     88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
006550     88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
006560*
006600 01  WS-VARIABLES-AUXILIARES.
006700     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0900'.
006800     05  WS-SUMRPTF-STATUS       PIC X(02)   VALUE ZEROS.
006900         88  WS-SUMRPTF-OK                VALUE '00'.
007300     05  WS-FECHA-CORRIDA        PIC 9(08)   VALUE ZEROS.
007400*
007500*    * AA70-I : VISTA ALTERNA DE LA FECHA DE CORRIDA (AAAA/MM/DD)
007600     05  WS-FECHA-CORRIDA-R  REDEFINES WS-FECHA-CORRIDA.
007700         10  WS-FC-ANO           PIC 9(04).
007800         10  WS-FC-MES           PIC 9(02).
007900         10  WS-FC-DIA           PIC 9(02).
008000*    * AA70-F
008100*
008200*    * AA71-I : VISTA ALTERNA DE LA FECHA CON SEPARADORES PARA
008300*    *          EL TITULO DEL REPORTE
008400     05  WS-FECHA-EDITADA        PIC X(10)   VALUE SPACES.
008500     05  WS-FECHA-EDITADA-R  REDEFINES WS-FECHA-EDITADA.
008600         10  WS-FE-ANO           PIC X(04).
008700         10  WS-FE-BARRA-1       PIC X(01).
008800         10  WS-FE-MES           PIC X(02).
008900         10  WS-FE-BARRA-2       PIC X(01).
009000         10  WS-FE-DIA           PIC X(02).
009100*    * AA71-F
009200     05  FILLER                  PIC X(01)   VALUE SPACES.
009300*
009400 COPY B1WC009.
009500******************************************************************
009600 LINKAGE SECTION.
009700*
009800 01  RS-PARAMETROS.
009900     COPY B1WC015.
010000******************************************************************
010100 PROCEDURE DIVISION USING RS-PARAMETROS.
010200*
010300 MAINLINE.
010400*
010500     IF  WS-ES-PRIMERA-VEZ
010600         PERFORM 9900-INICIALIZAR-ACUMULADORES
010700            THRU 9900-INICIALIZAR-ACUMULADORES-EXIT
010800         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
010900     END-IF
011000*
011100     EVALUATE TRUE
011200         WHEN RS-FN-ACUMULAR
011300             PERFORM 9000-ACCUMULATE
011400                THRU 9000-ACCUMULATE-EXIT
011500         WHEN RS-FN-IMPRIMIR
011600             PERFORM 9100-PRINT-REPORT
011700                THRU 9100-PRINT-REPORT-EXIT
011800     END-EVALUATE
011900*
012000     GOBACK
012100     .
012200******************************************************************
012300*  9000-ACCUMULATE                                               *
012400******************************************************************
012500 9000-ACCUMULATE.
012600*
012700     SET AC-IDX TO 1
012800     SEARCH AC-FILA
012900         AT END
013000             DISPLAY 'B1C0900 - TIPO DE SOLICITUD DESCONOCIDO '
013100                     RS-TIPO-SOLICITUD
013200         WHEN AC-TIPO-ETIQUETA (AC-IDX) EQUAL RS-TIPO-SOLICITUD
013300             ADD 1 TO AC-CONTADOR (AC-IDX)
013400             ADD 1 TO AC-GT-CONTADOR
013500             IF  RS-COMPLETADA
013600                 ADD 1 TO AC-COMPLETADAS (AC-IDX)
013700                 ADD 1 TO AC-GT-COMPLETADAS
013800             ELSE
013900                 ADD 1 TO AC-FALLIDAS (AC-IDX)
014000                 ADD 1 TO AC-GT-FALLIDAS
014100             END-IF
014200             ADD RS-COMISION TO AC-COMISIONES (AC-IDX)
014300             ADD RS-COMISION TO AC-GT-COMISIONES
014400     END-SEARCH
014500*
014600     .
014700 9000-ACCUMULATE-EXIT.
014800     EXIT.
014900******************************************************************
015000*  9100-PRINT-REPORT                                             *
015100******************************************************************
015200 9100-PRINT-REPORT.
015300*
015400     OPEN OUTPUT SUMMARY-REPORT-FILE
015500*
015600     ACCEPT WS-FECHA-CORRIDA FROM DATE YYYYMMDD
015700     MOVE WS-FC-ANO TO WS-FE-ANO
015800     MOVE '/'       TO WS-FE-BARRA-1
015900     MOVE WS-FC-MES TO WS-FE-MES
016000     MOVE '/'       TO WS-FE-BARRA-2
016100     MOVE WS-FC-DIA TO WS-FE-DIA
016200     MOVE WS-FECHA-EDITADA TO SR-TIT-FECHA
016300*
016400     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-TITULO
016500         AFTER ADVANCING TOP-OF-FORM
016600     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-RAYA
016700     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-ENCABEZADO
016800     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-RAYA
016900*
017000     PERFORM 9110-IMPRIMIR-DETALLE-TIPO
017100        THRU 9110-IMPRIMIR-DETALLE-TIPO-EXIT
017200        VARYING AC-IDX FROM 1 BY 1
017300          UNTIL AC-IDX GREATER THAN 5
017400*
017500     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-RAYA
017600*
017700     MOVE 'GRAND TOTAL'         TO SR-DET-ETIQUETA
017800     MOVE AC-GT-CONTADOR        TO SR-DET-CONTADOR
017900     MOVE AC-GT-COMPLETADAS     TO SR-DET-COMPLETADAS
018000     MOVE AC-GT-FALLIDAS        TO SR-DET-FALLIDAS
018100     MOVE AC-GT-COMISIONES      TO SR-DET-COMISIONES
018200     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-DETALLE
018300*
018400     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-RAYA
018500*
018600     MOVE RS-TOTAL-SALDOS       TO SR-PIE-SALDOS
018700     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-PIE-1
018800     MOVE RS-TOTAL-TENENCIAS    TO SR-PIE-TENENCIAS
018900     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-PIE-2
019000*
019100     CLOSE SUMMARY-REPORT-FILE
019200*
019300     .
019400 9100-PRINT-REPORT-EXIT.
019500     EXIT.
019600*
019700 9110-IMPRIMIR-DETALLE-TIPO.
019800*
019810*    BPC-1527 - AC-TIPO-ETIQUETA(2) SIGUE SIENDO EL CODIGO CORTO
019820*    'WITHDRAW' QUE USA 9000-ACCUMULATE PARA EMPAREJAR CONTRA
019830*    RS-TIPO-SOLICITUD; SOLO EL RENGLON IMPRESO CAMBIA A LA
019840*    ETIQUETA COMPLETA 'WITHDRAWAL' QUE PIDE EL REPORTE.
019850     IF  AC-TIPO-ETIQUETA (AC-IDX) EQUAL 'WITHDRAW'
019860         MOVE 'WITHDRAWAL'          TO SR-DET-ETIQUETA
019870     ELSE
019880         MOVE AC-TIPO-ETIQUETA (AC-IDX)  TO SR-DET-ETIQUETA
019890     END-IF
020000     MOVE AC-CONTADOR (AC-IDX)       TO SR-DET-CONTADOR
020100     MOVE AC-COMPLETADAS (AC-IDX)    TO SR-DET-COMPLETADAS
020200     MOVE AC-FALLIDAS (AC-IDX)       TO SR-DET-FALLIDAS
020300     MOVE AC-COMISIONES (AC-IDX)     TO SR-DET-COMISIONES
020400     WRITE SR-RENGLON-REPORTE FROM SR-LINEA-DETALLE
020500*
020600     .
020700 9110-IMPRIMIR-DETALLE-TIPO-EXIT.
020800     EXIT.
020900******************************************************************
021000*  9900-INICIALIZAR-ACUMULADORES                                 *
021100*  CARGA LAS 5 ETIQUETAS FIJAS DEL CORTE DE CONTROL - EN EL      *
021200*  MISMO ORDEN QUE 88-LEVELS DE RQ-TIPO EN B1WC001.               *
021300******************************************************************
021400 9900-INICIALIZAR-ACUMULADORES.
021500*
021600     MOVE 'DEPOSIT '  TO AC-TIPO-ETIQUETA (1)
021700     MOVE 'WITHDRAW'  TO AC-TIPO-ETIQUETA (2)
021800     MOVE 'EXCHANGE'  TO AC-TIPO-ETIQUETA (3)
021900     MOVE 'BUY     '  TO AC-TIPO-ETIQUETA (4)
022000     MOVE 'SELL    '  TO AC-TIPO-ETIQUETA (5)
022100*
022200     .
022300 9900-INICIALIZAR-ACUMULADORES-EXIT.
022400     EXIT.
022500*

000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: B1C0500                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/04/1991                                    *
000600*                                                                *
000700*  AUTOR: L.MEDINA                                               *
000800*                                                                *
000900*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
001000*                                                                *
001100*  DESCRIPCION: SERVICIO DE TENENCIA DE TITULOS (PORTFOLIO-      *
001200*               SERVICE). MANTIENE EL COSTO PROMEDIO PONDERADO   *
001300*               POR USUARIO+SIMBOLO EN LA TABLA CARGADA DE       *
001400*               HOLDNGF. INVOCADO EXCLUSIVAMENTE POR TRADING-    *
001500*               SERVICE (B1C0300) UNA VEZ POR CADA COMPRA O      *
001600*               VENTA COMPLETADA - NO SE LLAMA SOBRE OPERACIONES *
001700*               FALLIDAS.                                        *
001800*                                                                *
001900******************************************************************
002000*        L O G    D E   M O D I F I C A C I O N E S              *
002100******************************************************************
002200*  FECHA       AUTOR         TICKET     DESCRIPCION              *
002300*  ----------  ------------  ---------  ----------------------- *
002400*  09/04/1991  L.MEDINA      BPC-0500   VERSION ORIGINAL         *BPC-0500
002500*  19/05/1992  L.MEDINA      BPC-0152   CORRIGE PROMEDIO EN      *BPC-0152
002600*                            COMPRA (USABA CANTIDAD VIEJA COMO   *
002700*                            DIVISOR EN VEZ DE LA NUEVA)         *
002800*  09/11/1998  A.SIFONTES    BPC-1106   REVISION PARA ANO 2000 - *BPC-1106
002900*                            SIN CAMPOS DE FECHA, SIN IMPACTO.   *
003000*                            CERTIFICADO.                        *
003100*  30/01/2001  R.QUINTERO    BPC-1361   VENTA NO VALIDA TENENCIA *BPC-1361
003200*                            NI SALDO - CANTIDAD PUEDE QUEDAR    *
003300*                            NEGATIVA (COMO EN EL SISTEMA ORIGEN)*
003400*  09/04/2003  R.QUINTERO    BPC-1503   REGRABA TABLA COMPLETA   *BPC-1503
003500*                            AL CIERRE DE LA CORRIDA (FUNCION    *
003600*                            CIERRE)                              *
003650*  18/06/2004  L.MEDINA      BPC-1526   INDICADOR/INDICE DE       BPC-1526
003660*                            BUSQUEDA Y SWITCHES PASAN A NIVEL 77*
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900*
004000 PROGRAM-ID.    B1C0500.
004100 AUTHOR.        L.MEDINA.
004200 INSTALLATION.  FACTORIA - BPC.
004300 DATE-WRITTEN.  09/04/1991.
004400 DATE-COMPILED.
004500 SECURITY.      SOLO USO INTERNO - CORRIDA POR LOTES.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000*
005100 SOURCE-COMPUTER.  IBM-370.
005200 OBJECT-COMPUTER.  IBM-370.
005300 SPECIAL-NAMES.
005400     SWITCH-1 IS UPSI-0 ON STATUS IS SW-RECARGAR-TABLA
005500                        OFF STATUS IS SW-TABLA-VIGENTE
005600     CLASS DIGITO-VALIDO IS '0' THRU '9'.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT HOLDING-FILE ASSIGN TO HOLDNGF
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS WS-HOLDNGF-STATUS.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  HOLDING-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000     COPY B1WC003.
007100******************************************************************
007200 WORKING-STORAGE SECTION.
007210*  18/06/2004 L.MEDINA BPC-1526 - INDICADOR/INDICE DE BUSQUEDA Y *
007220*  SWITCHES DE PROGRAMA PASAN A NIVEL 77 (ESCALARES AISLADOS).   *
007230 77  WS-FILA-ENCONTRADA          PIC X(01)   VALUE 'N'.
007240     88  WS-SI-ENCONTRADA             VALUE 'S'.
007250     88  WS-NO-ENCONTRADA             VALUE 'N'.
007260 77  WS-IDX-TENENCIA             PIC S9(04) COMP VALUE ZEROS.
007270 77  SW-RECARGAR-TABLA           PIC X(01)   VALUE 'N'.
007280 77  SW-TABLA-VIGENTE            PIC X(01)   VALUE 'S'.
007300*
007400 01  WS-VARIABLES-AUXILIARES.
007500     05  WS-PROGRAMA             PIC X(08)   VALUE 'B1C0500'.
007600     05  WS-HOLDNGF-STATUS       PIC X(02)   VALUE ZEROS.
007700         88  WS-HOLDNGF-OK                VALUE '00'.
007800         88  WS-HOLDNGF-EOF                VALUE '10'.
007900     05  WS-PRIMERA-VEZ          PIC X(01)   VALUE 'S'.
008000         88  WS-ES-PRIMERA-VEZ            VALUE 'S'.
008100         88  WS-NO-ES-PRIMERA-VEZ         VALUE 'N'.
008600     05  WS-CANTIDAD-VIEJA       PIC S9(11)V9(02) COMP-3
008700                                 VALUE ZEROS.
008800     05  WS-PRECIO-PROM-VIEJO    PIC S9(13)V9(02) COMP-3
008900                                 VALUE ZEROS.
009000     05  WS-CANTIDAD-NUEVA       PIC S9(11)V9(02) COMP-3
009100                                 VALUE ZEROS.
009200     05  WS-COSTO-TOTAL-VIEJO    PIC S9(15)V9(04) COMP-3
009300                                 VALUE ZEROS.
009400     05  WS-COSTO-NUEVO          PIC S9(15)V9(04) COMP-3
009500                                 VALUE ZEROS.
009600     05  WS-COSTO-TOTAL-NUEVO    PIC S9(15)V9(04) COMP-3
009700                                 VALUE ZEROS.
009800*
009900*    * AA60-I : VISTA ALTERNA DE LA CLAVE DE BUSQUEDA
010000     05  WS-CLAVE-BUSCADA        PIC X(16)   VALUE SPACES.
010100     05  WS-CLAVE-BUSCADA-R  REDEFINES WS-CLAVE-BUSCADA.
010200         10  WS-CB-USUARIO       PIC X(10).
010300         10  WS-CB-SIMBOLO       PIC X(06).
010400*    * AA60-F
010500*
010600*    * AA61-I : VISTA ALTERNA DEL PROMEDIO PARA IMPRESION DE ERROR
010700     05  WS-PROMEDIO-EDITADO     PIC ---,---,---,--9.99
010800                                 VALUE ZEROS.
010900*    * AA61-F
011000*
011100*    * AA62-I : VISTA ALTERNA DEL COSTO TOTAL NUEVO PARA DEPURAR
011200     05  WS-COSTO-TOTAL-NUEVO-E  PIC S9(15)V9(04)  VALUE ZEROS.
011300     05  WS-COSTO-TOTAL-NUEVO-R REDEFINES WS-COSTO-TOTAL-NUEVO-E.
011400         10  WS-CT-PARTE-ENTERA  PIC S9(15).
011500         10  WS-CT-PARTE-DECIMAL PIC 9(04).
011600*    * AA62-F
011700     05  FILLER                  PIC X(01)   VALUE SPACES.
012300*
012400 LINKAGE SECTION.
012500*
012600 01  PF-PARAMETROS.
012700     COPY B1WC014.
012800******************************************************************
012900 PROCEDURE DIVISION USING PF-PARAMETROS.
013000*
013100 MAINLINE.
013200*
013300     IF  PF-FN-CIERRE
013400         IF  NOT WS-ES-PRIMERA-VEZ
013500             PERFORM 5950-GRABAR-TABLA-TENENCIAS
013600                THRU 5950-GRABAR-TABLA-TENENCIAS-EXIT
013700         END-IF
013800         GOBACK
013900     END-IF
014000*
014100     IF  WS-ES-PRIMERA-VEZ OR SW-RECARGAR-TABLA
014200         PERFORM 5900-CARGAR-TABLA-TENENCIAS
014300            THRU 5900-CARGAR-TABLA-TENENCIAS-EXIT
014400         SET WS-NO-ES-PRIMERA-VEZ TO TRUE
014500     END-IF
014600*
014700     MOVE PF-USUARIO TO WS-CB-USUARIO
014800     MOVE PF-SIMBOLO TO WS-CB-SIMBOLO
014900     PERFORM 5910-BUSCAR-TENENCIA
015000        THRU 5910-BUSCAR-TENENCIA-EXIT
015100*
015200     IF  WS-NO-ENCONTRADA
015300         PERFORM 5920-CREAR-TENENCIA
015400            THRU 5920-CREAR-TENENCIA-EXIT
015500     END-IF
015600*
015700     MOVE HD-CANTIDAD-T      (WS-IDX-TENENCIA) TO WS-CANTIDAD-VIEJA
015800     MOVE HD-PRECIO-PROM-T   (WS-IDX-TENENCIA) TO WS-PRECIO-PROM-VIEJO
015900*
016000     EVALUATE TRUE
016100         WHEN PF-FN-COMPRA
016200             PERFORM 5000-PROCESS-BUY
016300                THRU 5000-PROCESS-BUY-EXIT
016400         WHEN PF-FN-VENTA
016500             PERFORM 5100-PROCESS-SELL
016600                THRU 5100-PROCESS-SELL-EXIT
016700     END-EVALUATE
016800*
016900     GOBACK
017000     .
017100******************************************************************
017200*  5000-PROCESS-BUY                                              *
017300*  COSTO PROMEDIO PONDERADO = (COSTO VIEJO + COSTO NUEVO) /      *
017400*  CANTIDAD NUEVA, REDONDEADO HALF_UP A 2 DECIMALES.             *
017500******************************************************************
017600 5000-PROCESS-BUY.
017700*
017800     COMPUTE WS-COSTO-TOTAL-VIEJO ROUNDED =
017900             WS-CANTIDAD-VIEJA * WS-PRECIO-PROM-VIEJO
018000*
018100     COMPUTE WS-COSTO-NUEVO ROUNDED =
018200             PF-CANTIDAD-OPERADA * PF-PRECIO-OPERADO
018300*
018400     ADD PF-CANTIDAD-OPERADA WS-CANTIDAD-VIEJA
018500                           GIVING WS-CANTIDAD-NUEVA
018600*
018700     ADD WS-COSTO-TOTAL-VIEJO WS-COSTO-NUEVO
018800                           GIVING WS-COSTO-TOTAL-NUEVO
018900*
019000     COMPUTE HD-PRECIO-PROM-T (WS-IDX-TENENCIA) ROUNDED =
019100             WS-COSTO-TOTAL-NUEVO / WS-CANTIDAD-NUEVA
019200*
019300     MOVE WS-CANTIDAD-NUEVA TO HD-CANTIDAD-T (WS-IDX-TENENCIA)
019400     MOVE PF-DIVISA         TO HD-DIVISA-T   (WS-IDX-TENENCIA)
019500*
019600     .
019700 5000-PROCESS-BUY-EXIT.
019800     EXIT.
019900******************************************************************
020000*  5100-PROCESS-SELL                                             *
020100*  NO VALIDA TENENCIA - LA CANTIDAD PUEDE QUEDAR NEGATIVA. SI    *
020200*  QUEDA EXACTAMENTE EN CERO EL PROMEDIO SE REINICIA A CERO.     *
020300******************************************************************
020400 5100-PROCESS-SELL.
020500*
020600     SUBTRACT PF-CANTIDAD-OPERADA FROM WS-CANTIDAD-VIEJA
020700                                  GIVING WS-CANTIDAD-NUEVA
020800*
020900     MOVE WS-CANTIDAD-NUEVA TO HD-CANTIDAD-T (WS-IDX-TENENCIA)
021000*
021100     IF  WS-CANTIDAD-NUEVA EQUAL ZEROS
021200         MOVE ZEROS TO HD-PRECIO-PROM-T (WS-IDX-TENENCIA)
021300     END-IF
021400*
021500     .
021600 5100-PROCESS-SELL-EXIT.
021700     EXIT.
021800******************************************************************
021900*  5910-BUSCAR-TENENCIA                                          *
022000*  BUSQUEDA LINEAL - LA TABLA CRECE EN CUALQUIER ORDEN DURANTE   *
022100*  LA CORRIDA (ALTAS DINAMICAS), NO SE MANTIENE ORDENADA.        *
022200******************************************************************
022300 5910-BUSCAR-TENENCIA.
022400*
022500     SET WS-NO-ENCONTRADA TO TRUE
022600     SET HD-IDX TO 1
022700*
022800     IF  HD-TOTAL-TENENCIAS GREATER THAN ZEROS
022900         SEARCH HD-FILA
023000             AT END
023100                 SET WS-NO-ENCONTRADA TO TRUE
023200             WHEN HD-CLAVE-TABLA (HD-IDX) EQUAL WS-CLAVE-BUSCADA
023300                 SET WS-SI-ENCONTRADA TO TRUE
023400                 SET WS-IDX-TENENCIA TO HD-IDX
023500         END-SEARCH
023600     END-IF
023700*
023800     .
023900 5910-BUSCAR-TENENCIA-EXIT.
024000     EXIT.
024100******************************************************************
024200*  5920-CREAR-TENENCIA                                           *
024300*  ALTA DE UNA FILA NUEVA - CANTIDAD Y PROMEDIO EN CERO, DIVISA  *
024400*  DE LA OPERACION QUE LA ORIGINA.                                *
024500******************************************************************
024600 5920-CREAR-TENENCIA.
024700*
024800     IF  HD-TOTAL-TENENCIAS GREATER THAN OR EQUAL 2000
024900         DISPLAY 'B1C0500 - TABLA DE TENENCIAS LLENA - USUARIO '
025000                 WS-CB-USUARIO
025100     ELSE
025200         ADD 1 TO HD-TOTAL-TENENCIAS
025300         MOVE WS-CB-USUARIO TO HD-USUARIO-T (HD-TOTAL-TENENCIAS)
025400         MOVE WS-CB-SIMBOLO TO HD-SIMBOLO-T (HD-TOTAL-TENENCIAS)
025500         MOVE ZEROS         TO HD-CANTIDAD-T (HD-TOTAL-TENENCIAS)
025600         MOVE ZEROS         TO HD-PRECIO-PROM-T (HD-TOTAL-TENENCIAS)
025700         MOVE PF-DIVISA     TO HD-DIVISA-T (HD-TOTAL-TENENCIAS)
025800         SET WS-IDX-TENENCIA TO HD-TOTAL-TENENCIAS
025900     END-IF
026000*
026100     .
026200 5920-CREAR-TENENCIA-EXIT.
026300     EXIT.
026400******************************************************************
026500*  5900-CARGAR-TABLA-TENENCIAS                                   *
026600******************************************************************
026700 5900-CARGAR-TABLA-TENENCIAS.
026800*
026900     MOVE ZEROS TO HD-TOTAL-TENENCIAS
027000     OPEN INPUT HOLDING-FILE
027100*
027200     IF  NOT WS-HOLDNGF-OK
027300         DISPLAY 'B1C0500 - ERROR AL ABRIR HOLDNGF ' WS-HOLDNGF-STATUS
027400         GOBACK
027500     END-IF
027600*
027700     PERFORM 5930-LEER-TENENCIA
027800        THRU 5930-LEER-TENENCIA-EXIT
027900*
028000     PERFORM 5940-CARGAR-TENENCIA-EN-TABLA
028100        THRU 5940-CARGAR-TENENCIA-EN-TABLA-EXIT
028200        UNTIL WS-HOLDNGF-EOF
028300*
028400     CLOSE HOLDING-FILE
028500*
028600     .
028700 5900-CARGAR-TABLA-TENENCIAS-EXIT.
028800     EXIT.
028900*
029000 5930-LEER-TENENCIA.
029100*
029200     READ HOLDING-FILE
029300         AT END SET WS-HOLDNGF-EOF TO TRUE
029400     END-READ
029500*
029600     .
029700 5930-LEER-TENENCIA-EXIT.
029800     EXIT.
029900*
030000 5940-CARGAR-TENENCIA-EN-TABLA.
030100*
030200     ADD 1 TO HD-TOTAL-TENENCIAS
030300     IF  HD-TOTAL-TENENCIAS GREATER THAN 2000
030400         DISPLAY 'B1C0500 - TABLA DE TENENCIAS LLENA - IGNORADA'
030500         SUBTRACT 1 FROM HD-TOTAL-TENENCIAS
030600     ELSE
030700         MOVE HD-USUARIO       TO HD-USUARIO-T (HD-TOTAL-TENENCIAS)
030800         MOVE HD-SIMBOLO       TO HD-SIMBOLO-T (HD-TOTAL-TENENCIAS)
030900         MOVE HD-CANTIDAD      TO HD-CANTIDAD-T (HD-TOTAL-TENENCIAS)
031000         MOVE HD-PRECIO-PROMEDIO TO HD-PRECIO-PROM-T (HD-TOTAL-TENENCIAS)
031100         MOVE HD-DIVISA        TO HD-DIVISA-T (HD-TOTAL-TENENCIAS)
031200     END-IF
031300*
031400     PERFORM 5930-LEER-TENENCIA
031500        THRU 5930-LEER-TENENCIA-EXIT
031600*
031700     .
031800 5940-CARGAR-TENENCIA-EN-TABLA-EXIT.
031900     EXIT.
032000******************************************************************
032100*  5950-GRABAR-TABLA-TENENCIAS                                   *
032200*  REGRABA EL ARCHIVO MAESTRO COMPLETO CON LAS TENENCIAS FINALES.*
032300******************************************************************
032400 5950-GRABAR-TABLA-TENENCIAS.
032500*
032600     OPEN OUTPUT HOLDING-FILE
032700*
032800     PERFORM 5960-ESCRIBIR-TENENCIA
032900        THRU 5960-ESCRIBIR-TENENCIA-EXIT
033000        VARYING HD-IDX FROM 1 BY 1
033100          UNTIL HD-IDX GREATER THAN HD-TOTAL-TENENCIAS
033200*
033300     CLOSE HOLDING-FILE
033400*
033500     .
033600 5950-GRABAR-TABLA-TENENCIAS-EXIT.
033700     EXIT.
033800*
033900 5960-ESCRIBIR-TENENCIA.
034000*
034100     MOVE HD-USUARIO-T (HD-IDX)      TO HD-USUARIO
034200     MOVE HD-SIMBOLO-T (HD-IDX)      TO HD-SIMBOLO
034300     MOVE HD-CANTIDAD-T (HD-IDX)     TO HD-CANTIDAD
034400     MOVE HD-PRECIO-PROM-T (HD-IDX)  TO HD-PRECIO-PROMEDIO
034500     MOVE HD-DIVISA-T (HD-IDX)       TO HD-DIVISA
034600     WRITE HD-REGISTRO-TENENCIA
034700*
034800     .
034900 5960-ESCRIBIR-TENENCIA-EXIT.
035000     EXIT.
035100*

000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC015                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0900         *
000800*               (REPORTE DE CIERRE). EL DRIVER LLAMA UNA VEZ      *
000900*               POR SOLICITUD PROCESADA (ACUMULAR) Y UNA VEZ      *
001000*               AL FINAL DE LA CORRIDA (IMPRIMIR).                *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  09/04/1991  L.MEDINA      BPC-0015   VERSION ORIGINAL         *BPC-0015
001750*  16/06/2004  L.MEDINA      BPC-1522   RS-TOTAL-SALDOS Y        *BPC-1522
001760*                            RS-TOTAL-TENENCIAS A 6 DIGITOS -     *
001770*                            VER B1WC009 (MISMO TICKET)           *
001800******************************************************************
001900 01  RS-PARAMETROS.
002000     05  RS-FUNCION              PIC X(08).
002100         88  RS-FN-ACUMULAR               VALUE 'ACUMULAR'.
002200         88  RS-FN-IMPRIMIR                VALUE 'IMPRIMIR'.
002300     05  RS-TIPO-SOLICITUD       PIC X(08).
002400     05  RS-ESTATUS              PIC X(01).
002500         88  RS-COMPLETADA                VALUE 'C'.
002600         88  RS-FALLIDA                   VALUE 'F'.
002700     05  RS-COMISION             PIC S9(13)V9(02) COMP-3.
002800     05  RS-TOTAL-SALDOS         PIC S9(06) COMP.
002900     05  RS-TOTAL-TENENCIAS      PIC S9(06) COMP.
003000     05  FILLER                  PIC X(05).

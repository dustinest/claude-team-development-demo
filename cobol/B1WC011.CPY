000100******************************************************************
000200*                                                                *
000300*  COPY MEMBER: B1WC011                                          *
000400*                                                                *
000500*  APLICACION: BPC - NUCLEO DE CALCULO POR LOTES                 *
000600*                                                                *
000700*  DESCRIPCION: BLOQUE DE PARAMETROS PARA CALL A B1C0100         *
000800*               (FEE-CALCULATION). COMPARTIDO ENTRE LA           *
000900*               WORKING-STORAGE DE QUIEN LLAMA Y LA LINKAGE      *
001000*               DE B1C0100.                                      *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S              *
001400******************************************************************
001500*  FECHA       AUTOR         TICKET     DESCRIPCION              *
001600*  ----------  ------------  ---------  ----------------------- *
001700*  05/04/1991  L.MEDINA      BPC-0011   VERSION ORIGINAL         *BPC-0011
001800******************************************************************
001900 01  FC-PARAMETROS.
002000     05  FC-FUNCION              PIC X(08).
002100         88  FC-FN-TRADING                VALUE 'TRADING '.
002200         88  FC-FN-EXCHANGE                VALUE 'EXCHANGE'.
002300     05  FC-SIMBOLO              PIC X(06).
002400     05  FC-DIVISA-ORIGEN        PIC X(03).
002500     05  FC-DIVISA-DESTINO       PIC X(03).
002600     05  FC-MONTO-BASE           PIC S9(13)V9(02) COMP-3.
002700     05  FC-COMISION-CALCULADA   PIC S9(13)V9(02) COMP-3.
002800     05  FILLER                  PIC X(05).
